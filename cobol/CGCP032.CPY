000100*--------------------------------------------------------------*
000200*    CGCP032 - LAYOUT DO REGISTRO DE RESULTADO DA SIMULACAO
000300*    SAIDA DO CGPRG030 (ROTINA 300-SIMULAR-CENARIO) - UM
000400*    REGISTRO POR CENARIO PROCESSADO OU REJEITADO.
000500*--------------------------------------------------------------*
000600*------------------> HISTORICO - MANUTENCAO <-------------------
000700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000800* ------  -------  ------  ------  -------------------------
000900*  V01    AGO/1989 010602  JRA     LAYOUT INICIAL - RESULTADO DA    010602
001000*                                  SIMULACAO DE RISCO               010602
001100*  V05    MAR/2016 032855  PLC     INCLUIDO CAMPO DE INDICE DE      032855
001200*                                  RISCO AGREGADO                   032855
001300*  V05    JUL/2021 037590  PLC     INCLUIDO CAMPO DE FAIXA DE       037590
001400*                                  RISCO (TIER)                     037590
001500*  V06    SET/2025 041003  YWJG    REVISADO PARA O PROJETO PFAS     041003
001600*--------------------------------------------------------------*
001700 01  WS-REG-RESULTADO.
001800     05  WS-RES-SCENARIO-ID        PIC X(08).
001900     05  WS-RES-STATE              PIC X(02).
002000     05  WS-RES-REGION-LABEL       PIC X(12).
002100*        DETALHE POR QUIMICO - ORDEM FIXA:
002200*        PFOA / PFOS / PFHXS / PFNA / PFBS / HFPO-DA
002300     05  WS-RES-CHEM-DET OCCURS 6 TIMES.
002400         10  WS-RES-BACKGROUND-PPT PIC 9(07)V9(04).
002500         10  WS-RES-FACILITY-PPT   PIC 9(07)V9(04).
002600         10  WS-RES-TOTAL-PPT      PIC 9(07)V9(04).
002700         10  WS-RES-MCL-PPT        PIC 9(05)V9(02).
002800         10  WS-RES-EXCEEDANCE-PPT PIC 9(07)V9(04).
002900     05  WS-RES-HAZARD-INDEX       PIC 9(05)V9(04).
003000     05  WS-RES-MCL-VIOLATION-FLAG PIC X(01).
003100         88  WS-RES-MCL-VIOLATION-YES   VALUE 'Y'.
003200         88  WS-RES-MCL-VIOLATION-NO    VALUE 'N'.
003300     05  WS-RES-HI-EXCEEDS-FLAG    PIC X(01).
003400         88  WS-RES-HI-EXCEEDS-YES      VALUE 'Y'.
003500         88  WS-RES-HI-EXCEEDS-NO       VALUE 'N'.
003600     05  WS-RES-RISK-TIER          PIC X(08).
003700     05  WS-RES-VALID-FLAG         PIC X(01).
003800         88  WS-RES-VALID-YES           VALUE 'Y'.
003900         88  WS-RES-VALID-NO            VALUE 'N'.
004000     05  WS-RES-ERROR-MSG          PIC X(60).
004100     05  FILLER                    PIC X(15).
