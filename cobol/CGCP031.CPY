000100*--------------------------------------------------------------*
000200*    CGCP031 - LAYOUT DO REGISTRO DE CENARIO DE SIMULACAO
000300*    UM REGISTRO POR RODADA DE SIMULACAO DE UM DATA CENTER
000400*    PROPOSTO - ENTRADA DO CGPRG030 (VALIDACAO + SIMULACAO).
000500*--------------------------------------------------------------*
000600*------------------> HISTORICO - MANUTENCAO <-------------------
000700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000800* ------  -------  ------  ------  -------------------------
000900*  V01    AGO/1989 010602  JRA     LAYOUT INICIAL - REGISTRO DE     010602
001000*                                  SITIO PARA CRUZAMENTO COM        010602
001100*                                  LIMITES REGULATORIOS             010602
001200*  V02    JAN/1993 013088  MCF     SINAL SEPARADO NOS CAMPOS DE     013088
001300*                                  LATITUDE/LONGITUDE PARA TESTE    013088
001400*                                  NUMERICO SEGURO                  013088
001500*  V06    SET/2025 041003  YWJG    REVISADO PARA O PROJETO PFAS     041003
001600*--------------------------------------------------------------*
001700 01  WS-REG-CENARIO.
001800     05  WS-CEN-SCENARIO-ID        PIC X(08).
001900     05  WS-CEN-STATE              PIC X(02).
002000*        COORDENADAS DO SITIO - SINAL SEPARADO (LON E NEGATIVA
002100*        EM TODO O TERRITORIO DOS EUA) PARA TESTE NUMERICO SEGURO
002200     05  WS-CEN-LAT                PIC S9(03)V9(04)
002300                                   SIGN IS TRAILING SEPARATE
002400                                   CHARACTER.
002500     05  WS-CEN-LON                PIC S9(03)V9(04)
002600                                   SIGN IS TRAILING SEPARATE
002700                                   CHARACTER.
002800*        VAZOES (NAO TEM SINAL)
002900     05  WS-CEN-VAZAO-RIO          PIC 9(05)V9(02).
003000     05  WS-CEN-VAZAO-DESCARTE     PIC 9(05)V9(02).
003100*        CARGA DE PFAS DA INSTALACAO (PPT), ORDEM FIXA:
003200*        PFOA / PFOS / PFHXS / PFNA / PFBS / HFPO-DA
003300     05  WS-CEN-CARGA-PPT OCCURS 6 TIMES
003400                         PIC 9(07)V9(04).
003500     05  FILLER                    PIC X(10).
