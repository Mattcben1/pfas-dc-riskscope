000100*--------------------------------------------------------------*
000200*    CGCP030 - TABELA DE BACKGROUND PFAS POR ESTADO (EM MEMORIA)
000300*    MONTADA PELA ROTINA 015-CARREGAR-BACKGROUND A PARTIR DO
000400*    ARQUIVO DE MEDIANAS (CGCP021) - UMA ENTRADA POR ESTADO,
000500*    MANTIDA EM ORDEM ASCENDENTE DE ESTADO PARA SEARCH ALL.
000600*--------------------------------------------------------------*
000700*------------------> HISTORICO - MANUTENCAO <-------------------
000800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000900* ------  -------  ------  ------  -------------------------
001000*  V04    MAI/2004 023310  DCS     TABELA INICIAL - BACKGROUND      023310
001100*                                  EM MEMORIA SUBSTITUI O ANTIGO    023310
001200*                                  ARQUIVO INDEXADO POR ESTADO      023310
001300*  V07    SET/2025 041002  YWJG    REVISADO PARA O PROJETO PFAS     041002
001400*--------------------------------------------------------------*
001500 01  WS-TABELA-BACKGROUND.
001600     05  WS-BG-ENTRADA OCCURS 60 TIMES
001700                       ASCENDING KEY IS WS-BG-STATE
001800                       INDEXED BY WS-BG-IDX.
001900         10  WS-BG-STATE           PIC X(02).
002000         10  WS-BG-MEDIANA-PPT OCCURS 6 TIMES
002100                               PIC 9(07)V9(04).
002200         10  FILLER                PIC X(04).
002300     05  WS-BG-QTD-ESTADOS         PIC 9(03) COMP VALUE 0.
