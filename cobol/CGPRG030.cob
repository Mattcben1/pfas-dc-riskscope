000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG030.
000400 AUTHOR.        JOAO ROBERTO DE ALMEIDA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  22/08/1989.
000700 DATE-COMPILED. 05/09/2025.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - CELULA PFAS/DATA CENTERS
001100*--------------------------------------------------------------*
001200* OBJETIVO: A PARTIR DO ARQUIVO DE MEDIANAS ESTADUAIS (SAIDA DO
001300*           CGPRG020), MONTAR A TABELA DE BACKGROUND PFAS POR
001400*           ESTADO E, PARA CADA CENARIO DE DATA CENTER PROPOSTO,
001500*           VALIDAR O REGISTRO, SOMAR A CARGA DA INSTALACAO AO
001600*           BACKGROUND, VERIFICAR OS LIMITES MCL DA EPA, CALCULAR
001700*           O HAZARD INDEX, CLASSIFICAR A REGIAO GEOGRAFICA DO
001800*           SITIO E EMITIR O RELATORIO DE SIMULACAO DE RISCO.
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <------------------*
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                   *
002200* ------  -------  ------  ------  ------------------------   *
002300*  V01    AGO/1989 010602  JRA     VERSAO INICIAL - CRUZAMENTO *    010602
002400*                                  DE LAUDOS DE EFLUENTE COM   *    010602
002500*                                  LIMITES REGULATORIOS        *    010602
002600*  V01    MAR/1990 010944  JRA     INCLUIDA CLASSIFICACAO POR  *    010944
002700*                                  FAIXA GEOGRAFICA DO SITIO   *    010944
002800*  V02    OUT/1991 012301  MCF     REVISTA A TABELA DE LIMITES *    012301
002900*                                  REGULATORIOS (NOVOS PADROES)*    012301
003000*  V02    JAN/1993 013088  MCF     VALIDACAO DE CAMPOS NUMERI- *    013088
003100*                                  COS DO REGISTRO DE ENTRADA  *    013088
003200*  V03    JUL/1994 013977  RPL     RELATORIO DE SIMULACAO -    *    013977
003300*                                  INCLUSO CONTROLE DE PAGINA  *    013977
003400*  V03    FEV/1998 018644  RPL     AJUSTE DO CAMPO DE DATA DO  *    018644
003500*                                  SISTEMA PARA 4 DIGITOS DE   *    018644
003600*                                  ANO - ADEQUACAO ANO 2000    *    018644
003700*  V03    DEZ/1999 019501  RPL     TESTES DE VIRADA DE SECULO -*    019501
003800*                                  SEM OCORRENCIAS             *    019501
003900*  V04    MAI/2004 023310  DCS     BUSCA DO BACKGROUND POR     *    023310
004000*                                  ESTADO - TABELA EM MEMORIA  *    023310
004100*                                  (SEARCH ALL) SUBSTITUI       *   023310
004200*                                  ARQUIVO INDEXADO ANTIGO     *    023310
004300*  V04    AGO/2009 027744  DCS     AMPLIACAO DA TABELA DE      *    027744
004400*                                  LIMITES REGULATORIOS        *    027744
004500*  V05    MAR/2016 032855  PLC     INCLUIDO INDICE DE RISCO    *    032855
004600*                                  AGREGADO (SOMATORIO DAS     *    032855
004700*                                  RAZOES CONTRA O LIMITE)     *    032855
004800*  V05    JUL/2021 037590  PLC     CLASSIFICACAO EM FAIXAS DE  *    037590
004900*                                  RISCO (BAIXO/MODERADO/ALTO) *    037590
005000*  V06    SET/2025 041003  YWJG    REESCRITO PARA A CELULA     *    041003
005100*                                  PFAS/DATA CENTERS - CARGA DO*    041003
005200*                                  BACKGROUND POR ESTADO E     *    041003
005300*                                  VALIDACAO DO CENARIO (U4)   *    041003
005400*  V06    SET/2025 041004  YWJG    SIMULACAO + MCL + HAZARD    *    041004
005500*                                  INDEX + CLASSIFICACAO REGIAO*    041004
005600*  V06    SET/2025 041004  YWJG    RELATORIO DE SIMULACAO +    *    041004
005700*                                  TOTAIS DE CONTROLE FINAIS   *    041004
005800*  V06    OUT/2025 041005  YWJG    CORRIGIDA 520-IMPLINHA -    *    041005
005900*                                  NAO EXISTE PERFORM...USING  *    041005
006000*                                  EM COBOL; A LINHA A GRAVAR  *    041005
006100*                                  PASSA A SER MOVIDA PARA A   *    041005
006200*                                  AREA WS-LIN-SAIDA ANTES DO  *    041005
006300*                                  PERFORM (RELATORIO DO U6    *    041005
006400*                                  SAIA EM BRANCO ANTES DISSO) *    041005
006500*--------------------------------------------------------------*
006600 ENVIRONMENT DIVISION.
006700*====================*
006800 CONFIGURATION SECTION.
006900*---------------------*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     .
007300 INPUT-OUTPUT SECTION.
007400*---------------------*
007500 FILE-CONTROL.
007600     SELECT ARQ-MEDIANAS  ASSIGN TO MEDIASJ
007700            FILE STATUS   IS WS-FS-MED
007800     .
007900     SELECT ARQ-CENARIO   ASSIGN TO CENARIOJ
008000            FILE STATUS   IS WS-FS-CEN
008100     .
008200     SELECT ARQ-RESULTADO ASSIGN TO RESULTJ
008300            FILE STATUS   IS WS-FS-RES
008400     .
008500     SELECT REL-SIMULACAO ASSIGN TO RELSIMJ
008600            FILE STATUS   IS WS-FS-REL
008700     .
008800 DATA DIVISION.
008900*=============*
009000 FILE SECTION.
009100*------------*
009200 FD  ARQ-MEDIANAS
009300     LABEL RECORD STANDARD
009400     RECORDING MODE  F
009500     .
009600 01  REG-MEDIANA-ENTRADA.
009700     05  REG-MEDIANA-ENTRADA-DADOS PIC X(26).
009800     05  FILLER                 PIC X(04).
009900 FD  ARQ-CENARIO
010000     LABEL RECORD STANDARD
010100     RECORDING MODE  F
010200     .
010300 01  REG-CENARIO-ENTRADA.
010400     05  REG-CENARIO-ENTRADA-DADOS PIC X(112).
010500     05  FILLER                 PIC X(04).
010600 FD  ARQ-RESULTADO
010700     LABEL RECORD STANDARD
010800     RECORDING MODE  F
010900     .
011000 01  REG-RESULTADO-SAIDA.
011100     05  REG-RESULTADO-SAIDA-DADOS PIC X(419).
011200     05  FILLER                 PIC X(04).
011300 FD  REL-SIMULACAO
011400     LABEL RECORD OMITTED
011500     RECORDING MODE  F
011600     .
011700 01  REG-RELSIM.
011800     05  REG-RELSIM-DADOS       PIC X(76).
011900     05  FILLER                 PIC X(04).
012000 WORKING-STORAGE SECTION.
012100*-----------------------*
012200 01  FILLER                 PIC X(35)        VALUE
012300     '**** INICIO DA WORKING-STORAGE ****'.
012400
012500*-----> AREA DE CONTROLE DO PROGRAMA
012600 01  WS-AREA-AUX.
012700     05  WS-FIM-CEN             PIC X(01)  VALUE 'N'.
012800         88  WS-FIM-CEN-SIM                  VALUE 'S'.
012900     05  WS-FIM-MED             PIC X(01)  VALUE 'N'.
013000         88  WS-FIM-MED-SIM                  VALUE 'S'.
013100     05  WS-FS-MED              PIC X(02).
013200     05  WS-FS-CEN              PIC X(02).
013300     05  WS-FS-RES              PIC X(02).
013400     05  WS-FS-REL              PIC X(02).
013500     05  WS-MSG                 PIC X(30).
013600     05  WS-FS-MSG              PIC X(02).
013700     05  WS-DTSYS               PIC 9(06).
013800     05  WS-HRSYS               PIC 9(08).
013900     05  WS-DTEDI               PIC X(10).
014000     05  WS-HREDI               PIC X(11).
014100     05  WS-CTLIN               PIC 9(02) COMP VALUE 65.
014200     05  WS-PAG-CAB             PIC 9(03) COMP VALUE 0.
014300     05  FILLER                 PIC X(04).
014400
014500*-----> CONTADORES DE CONTROLE (SEMPRE COMP NESTE SISTEMA)
014600 01  WS-CONTROLE-LOTE.
014700     05  WS-CT-CEN-LIDOS        PIC 9(04) COMP VALUE 0.
014800     05  WS-CT-CEN-REJEITADOS   PIC 9(04) COMP VALUE 0.
014900     05  WS-CT-CEN-PROCESSADOS  PIC 9(04) COMP VALUE 0.
015000     05  WS-CT-MCL-VIOLACOES    PIC 9(04) COMP VALUE 0.
015100     05  WS-CT-TIER-LOW         PIC 9(04) COMP VALUE 0.
015200     05  WS-CT-TIER-MODERATE    PIC 9(04) COMP VALUE 0.
015300     05  WS-CT-TIER-HIGH        PIC 9(04) COMP VALUE 0.
015400     05  WS-CT-TIER-SEVERE      PIC 9(04) COMP VALUE 0.
015500     05  FILLER                 PIC X(04).
015600
015700*-----> REGISTRO DE MEDIANAS (ENTRADA - LAYOUT CGCP021 - R2)
015800     COPY CGCP021.
015900
016000*-----> TABELA DE BACKGROUND POR ESTADO (LAYOUT CGCP030 - R3)
016100     COPY CGCP030.
016200
016300*-----> AREA DE TRABALHO DA CARGA DO BACKGROUND (CONTROL BREAK
016400*       POR ESTADO SOBRE O ARQUIVO DE MEDIANAS, JA ORDENADO)
016500 01  WS-AREA-CARGA-BG.
016600     05  WS-BG-ESTADO-ATUAL     PIC X(02) VALUE SPACES.
016700     05  WS-BG-POS-QUIMICO      PIC 9(01) COMP VALUE 0.
016800     05  WS-BG-ACC-SOMA OCCURS 6 TIMES
016900                            PIC 9(07)V9(04) VALUE 0.
017000     05  WS-BG-ACC-QTD  OCCURS 6 TIMES
017100                            PIC 9(03) COMP VALUE 0.
017200     05  WS-BG-ACHADO           PIC X(01) VALUE 'N'.
017300         88  WS-BG-ACHADO-SIM                 VALUE 'Y'.
017400     05  FILLER                 PIC X(04).
017500
017600*-----> REGISTRO DE CENARIO (ENTRADA - LAYOUT CGCP031 - R4)
017700     COPY CGCP031.
017800
017900*-----> REGISTRO DE RESULTADO (SAIDA - LAYOUT CGCP032 - R5)
018000     COPY CGCP032.
018100
018200*-----> TABELA DE LIMITES REGULATORIOS MCL (LAYOUT CGCP033)
018300     COPY CGCP033.
018400
018500*-----> TABELA DE NOMES DOS 6 QUIMICOS REGULADOS, ORDEM FIXA
018600*       PFOA / PFOS / PFHXS / PFNA / PFBS / HFPO-DA - USADA NA
018700*       IMPRESSAO DO DETALHE DO RELATORIO E COMO CHAVE DE ACESSO
018800*       A TABELA DE MCL (WS-MCL-ENTRADA TEM A MESMA ORDEM)
018900 01  WS-TABELA-NOMES-INIT.
019000     05  FILLER                 PIC X(08) VALUE 'PFOA    '.
019100     05  FILLER                 PIC X(08) VALUE 'PFOS    '.
019200     05  FILLER                 PIC X(08) VALUE 'PFHXS   '.
019300     05  FILLER                 PIC X(08) VALUE 'PFNA    '.
019400     05  FILLER                 PIC X(08) VALUE 'PFBS    '.
019500     05  FILLER                 PIC X(08) VALUE 'HFPO-DA '.
019600 01  WS-TABELA-NOMES REDEFINES WS-TABELA-NOMES-INIT.
019700     05  WS-NOME-QUIMICO OCCURS 6 TIMES
019800                         PIC X(08).
019900
020000*-----> AREA DE TRABALHO DA VALIDACAO DO CENARIO (U4)
020100 01  WS-AREA-VALIDACAO.
020200     05  WS-VAL-OK              PIC X(01) VALUE 'Y'.
020300         88  WS-VAL-OK-SIM                  VALUE 'Y'.
020400     05  WS-VAL-QTD-CARGA       PIC 9(01) COMP VALUE 0.
020500     05  FILLER                 PIC X(04).
020600
020700*-----> AREA DE TRABALHO DA SIMULACAO (U3)
020800 01  WS-AREA-SIMULACAO.
020900     05  WS-SIM-IDX             PIC 9(01) COMP VALUE 0.
021000     05  WS-SIM-TOTAL           PIC 9(07)V9(04) VALUE 0.
021100     05  WS-SIM-MCL             PIC 9(05)V9(02) VALUE 0.
021200     05  WS-SIM-EXCESSO         PIC 9(07)V9(04) VALUE 0.
021300     05  WS-SIM-HI-PARCELA      PIC 9(05)V9(04) VALUE 0.
021400     05  FILLER                 PIC X(04).
021500
021600*-----> DATA/HORA DO SISTEMA - QUEBRADA EM COMPONENTES
021700 01  WS-DTSYS-COMPOSTA REDEFINES WS-DTSYS.
021800     05  WS-DTSYS-ANO           PIC 9(02).
021900     05  WS-DTSYS-MES           PIC 9(02).
022000     05  WS-DTSYS-DIA           PIC 9(02).
022100 01  WS-HRSYS-COMPOSTA REDEFINES WS-HRSYS.
022200     05  WS-HRSYS-HORA          PIC 9(02).
022300     05  WS-HRSYS-MINUTO        PIC 9(02).
022400     05  WS-HRSYS-SEGUNDO       PIC 9(02).
022500     05  WS-HRSYS-CENTESIMO     PIC 9(02).
022600
022700*-----> AREA GENERICA DE SAIDA DE 520-IMPLINHA - RECEBE A LINHA A
022800*       GRAVAR NO RELSIMJ (MOVIDA PELO CHAMADOR ANTES DO PERFORM,
022900*       JA QUE PERFORM DE PARAGRAFO INTERNO NAO ACEITA USING)
023000 01  WS-LIN-SAIDA               PIC X(80) VALUE SPACES.
023100
023200*-----> LINHAS DE IMPRESSAO DO RELATORIO DE SIMULACAO (U6)
023300*       CADA 01 OCUPA 80 COLUNAS, PADRAO DA CASA PARA IMPRESSAO
023400 01  WS-LIN-TITULO.
023500     05  FILLER                 PIC X(01) VALUE SPACE.
023600     05  FILLER                 PIC X(38) VALUE
023700         'PFAS DC RISKSCOPE - SIMULATION REPORT'.
023800     05  FILLER                 PIC X(41) VALUE SPACES.
023900
024000 01  WS-LIN-CABECALHO.
024100     05  FILLER                 PIC X(01) VALUE SPACE.
024200     05  FILLER                 PIC X(10) VALUE 'SCENARIO: '.
024300     05  WS-CAB-SCENARIO-ID     PIC X(08).
024400     05  FILLER                 PIC X(04) VALUE SPACES.
024500     05  FILLER                 PIC X(07) VALUE 'STATE: '.
024600     05  WS-CAB-STATE           PIC X(02).
024700     05  FILLER                 PIC X(04) VALUE SPACES.
024800     05  FILLER                 PIC X(08) VALUE 'REGION: '.
024900     05  WS-CAB-REGION          PIC X(12).
025000     05  FILLER                 PIC X(24) VALUE SPACES.
025100
025200 01  WS-LIN-BRANCO.
025300     05  FILLER                 PIC X(80) VALUE SPACES.
025400
025500 01  WS-LIN-RISK-HDR.
025600     05  FILLER                 PIC X(01) VALUE SPACE.
025700     05  FILLER                 PIC X(12) VALUE 'RISK SUMMARY'.
025800     05  FILLER                 PIC X(67) VALUE SPACES.
025900
026000 01  WS-LIN-RISK-HI.
026100     05  FILLER                 PIC X(02) VALUE SPACES.
026200     05  FILLER                 PIC X(13) VALUE 'HAZARD INDEX:'.
026300     05  FILLER                 PIC X(06) VALUE SPACES.
026400     05  WS-RISK-HI-VAL         PIC ZZ9.999.
026500     05  FILLER                 PIC X(52) VALUE SPACES.
026600
026700 01  WS-LIN-RISK-TIER.
026800     05  FILLER                 PIC X(02) VALUE SPACES.
026900     05  FILLER                 PIC X(10) VALUE 'RISK TIER:'.
027000     05  FILLER                 PIC X(09) VALUE SPACES.
027100     05  WS-RISK-TIER-VAL       PIC X(08).
027200     05  FILLER                 PIC X(51) VALUE SPACES.
027300
027400 01  WS-LIN-RISK-MCLV.
027500     05  FILLER                 PIC X(02) VALUE SPACES.
027600     05  FILLER                 PIC X(14) VALUE 'MCL VIOLATION:'.
027700     05  FILLER                 PIC X(05) VALUE SPACES.
027800     05  WS-RISK-MCLV-VAL       PIC X(03).
027900     05  FILLER                 PIC X(56) VALUE SPACES.
028000
028100 01  WS-LIN-RISK-HIEX.
028200     05  FILLER                 PIC X(02) VALUE SPACES.
028300     05  FILLER                 PIC X(15) VALUE
028400         'HI EXCEEDS 1.0:'.
028500     05  FILLER                 PIC X(04) VALUE SPACES.
028600     05  WS-RISK-HIEX-VAL       PIC X(03).
028700     05  FILLER                 PIC X(56) VALUE SPACES.
028800
028900 01  WS-LIN-COL-HDR.
029000     05  FILLER                 PIC X(01) VALUE SPACE.
029100     05  FILLER                 PIC X(08) VALUE 'CHEMICAL'.
029200     05  FILLER                 PIC X(04) VALUE SPACES.
029300     05  FILLER                 PIC X(10) VALUE 'BACKGROUND'.
029400     05  FILLER                 PIC X(03) VALUE SPACES.
029500     05  FILLER                 PIC X(08) VALUE 'FACILITY'.
029600     05  FILLER                 PIC X(03) VALUE SPACES.
029700     05  FILLER                 PIC X(05) VALUE 'TOTAL'.
029800     05  FILLER                 PIC X(03) VALUE SPACES.
029900     05  FILLER                 PIC X(03) VALUE 'MCL'.
030000     05  FILLER                 PIC X(03) VALUE SPACES.
030100     05  FILLER                 PIC X(10) VALUE 'EXCEEDANCE'.
030200     05  FILLER                 PIC X(19) VALUE SPACES.
030300
030400 01  WS-LIN-DETALHE.
030500     05  FILLER                 PIC X(01) VALUE SPACE.
030600     05  WS-DET-NOME            PIC X(08).
030700     05  FILLER                 PIC X(02) VALUE SPACES.
030800     05  WS-DET-BACKGROUND      PIC ZZZZ9.999.
030900     05  FILLER                 PIC X(03) VALUE SPACES.
031000     05  WS-DET-FACILITY        PIC ZZZZ9.999.
031100     05  FILLER                 PIC X(02) VALUE SPACES.
031200     05  WS-DET-TOTAL           PIC ZZZZ9.999.
031300     05  FILLER                 PIC X(03) VALUE SPACES.
031400     05  WS-DET-MCL             PIC ZZZZ9.99.
031500     05  FILLER                 PIC X(03) VALUE SPACES.
031600     05  WS-DET-EXCEEDANCE      PIC ZZZZ9.999.
031700     05  FILLER                 PIC X(14) VALUE SPACES.
031800
031900 01  WS-LIN-NOTES-HDR.
032000     05  FILLER                 PIC X(01) VALUE SPACE.
032100     05  FILLER                 PIC X(05) VALUE 'NOTES'.
032200     05  FILLER                 PIC X(74) VALUE SPACES.
032300
032400 01  WS-LIN-NOTA-01.
032500     05  FILLER                 PIC X(02) VALUE SPACES.
032600     05  FILLER                 PIC X(49) VALUE
032700         'INTERMEDIATE PFAS RISK MODEL - SIMPLIFIED MIXING.'.
032800     05  FILLER                 PIC X(29) VALUE SPACES.
032900
033000 01  WS-LIN-NOTA-02.
033100     05  FILLER                 PIC X(02) VALUE SPACES.
033200     05  FILLER                 PIC X(43) VALUE
033300         'INCLUDES EPA MCLS + HAZARD INDEX SCREENING.'.
033400     05  FILLER                 PIC X(35) VALUE SPACES.
033500
033600 01  WS-LIN-NOTA-03.
033700     05  FILLER                 PIC X(02) VALUE SPACES.
033800     05  FILLER                 PIC X(36) VALUE
033900         'BACKGROUND FROM UCMR5 STATE MEDIANS.'.
034000     05  FILLER                 PIC X(42) VALUE SPACES.
034100
034200 01  WS-LIN-NOTA-04.
034300     05  FILLER                 PIC X(02) VALUE SPACES.
034400     05  FILLER                 PIC X(50) VALUE
034500         'NOT A REGULATORY DETERMINATION - EXPLORATORY ONLY.'.
034600     05  FILLER                 PIC X(28) VALUE SPACES.
034700
034800*-----> LINHAS DO BLOCO DE TOTAIS DE CONTROLE (FIM DE JOB)
034900 01  WS-LIN-EOJ-TITULO.
035000     05  FILLER                 PIC X(01) VALUE SPACE.
035100     05  FILLER                 PIC X(27) VALUE
035200         'END OF JOB - CONTROL TOTALS'.
035300     05  FILLER                 PIC X(52) VALUE SPACES.
035400
035500 01  WS-LIN-EOJ-LIDOS.
035600     05  FILLER                 PIC X(02) VALUE SPACES.
035700     05  FILLER                 PIC X(15) VALUE
035800         'SCENARIOS READ:'.
035900     05  FILLER                 PIC X(04) VALUE SPACES.
036000     05  WS-EOJ-LIDOS-VAL       PIC ZZZ9.
036100     05  FILLER                 PIC X(55) VALUE SPACES.
036200
036300 01  WS-LIN-EOJ-REJEITADOS.
036400     05  FILLER                 PIC X(02) VALUE SPACES.
036500     05  FILLER                 PIC X(22) VALUE
036600         'REJECTED (VALIDATION):'.
036700     05  FILLER                 PIC X(04) VALUE SPACES.
036800     05  WS-EOJ-REJ-VAL         PIC ZZZ9.
036900     05  FILLER                 PIC X(48) VALUE SPACES.
037000
037100 01  WS-LIN-EOJ-PROCESSADOS.
037200     05  FILLER                 PIC X(02) VALUE SPACES.
037300     05  FILLER                 PIC X(10) VALUE 'PROCESSED:'.
037400     05  FILLER                 PIC X(04) VALUE SPACES.
037500     05  WS-EOJ-PROC-VAL        PIC ZZZ9.
037600     05  FILLER                 PIC X(60) VALUE SPACES.
037700
037800 01  WS-LIN-EOJ-MCLVIOL.
037900     05  FILLER                 PIC X(02) VALUE SPACES.
038000     05  FILLER                 PIC X(15) VALUE
038100         'MCL VIOLATIONS:'.
038200     05  FILLER                 PIC X(04) VALUE SPACES.
038300     05  WS-EOJ-MCLV-VAL        PIC ZZZ9.
038400     05  FILLER                 PIC X(55) VALUE SPACES.
038500
038600 01  WS-LIN-EOJ-TIER.
038700     05  FILLER                 PIC X(02) VALUE SPACES.
038800     05  FILLER                 PIC X(31) VALUE
038900         'TIER LOW / MOD / HIGH / SEVERE:'.
039000     05  FILLER                 PIC X(02) VALUE SPACES.
039100     05  WS-EOJ-TIER-LOW        PIC ZZZ9.
039200     05  FILLER                 PIC X(03) VALUE ' / '.
039300     05  WS-EOJ-TIER-MOD        PIC ZZZ9.
039400     05  FILLER                 PIC X(03) VALUE ' / '.
039500     05  WS-EOJ-TIER-HIGH       PIC ZZZ9.
039600     05  FILLER                 PIC X(03) VALUE ' / '.
039700     05  WS-EOJ-TIER-SEV        PIC ZZZ9.
039800     05  FILLER                 PIC X(20) VALUE SPACES.
039900
040000 01  FILLER                 PIC X(35)        VALUE
040100     '****** FIM DA WORKING-STORAGE *****'.
040200*
040300 PROCEDURE DIVISION.
040400*==================*
040500*--------------------------------------------------------------*
040600*    PROCESSO PRINCIPAL
040700*--------------------------------------------------------------*
040800 000-CGPRG030.
040900
041000     PERFORM 010-INICIAR
041100     PERFORM 200-PROCESSAR-CENARIO UNTIL WS-FIM-CEN-SIM
041200     PERFORM 090-TERMINAR
041300     STOP RUN
041400     .
041500*--------------------------------------------------------------*
041600*    PROCEDIMENTOS INICIAIS
041700*--------------------------------------------------------------*
041800 010-INICIAR.
041900
042000     DISPLAY "CGPRG030 - SIMULADOR DE RISCO PFAS - DATA CENTERS"
042100     DISPLAY "PFAS DC RISKSCOPE - FATEC SAO CAETANO"
042200     DISPLAY "-----------------------------------------------"
042300
042400     PERFORM 015-DATA-HORA
042500
042600     DISPLAY ' *----------------------------------------*'
042700     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
042800     DISPLAY ' *----------------------------------------*'
042900
043000     PERFORM 020-ABRIR-ARQUIVOS
043100     PERFORM 030-CARREGAR-BACKGROUND
043200     PERFORM 035-FECHAR-MEDIANAS
043300     PERFORM 040-LER-CENARIO
043400     .
043500*--------------------------------------------------------------*
043600*    OBTER A DATA E HORA DO SISTEMA
043700*--------------------------------------------------------------*
043800 015-DATA-HORA.
043900
044000     ACCEPT  WS-DTSYS  FROM DATE
044100     STRING  WS-DTSYS  (5:2) '/'
044200             WS-DTSYS  (3:2) '/20'
044300             WS-DTSYS  (1:2)
044400     DELIMITED BY SIZE INTO WS-DTEDI
044500
044600     ACCEPT  WS-HRSYS  FROM TIME
044700     STRING  WS-HRSYS  (1:2) ':'
044800             WS-HRSYS  (3:2) ':'
044900             WS-HRSYS  (5:2) ':'
045000             WS-HRSYS  (7:2)
045100     DELIMITED BY SIZE INTO WS-HREDI
045200     .
045300*--------------------------------------------------------------*
045400*    ABERTURA DOS ARQUIVOS
045500*--------------------------------------------------------------*
045600 020-ABRIR-ARQUIVOS.
045700
045800     OPEN INPUT  ARQ-MEDIANAS
045900     IF WS-FS-MED  NOT = '00'
046000        MOVE  'ERRO AO ABRIR O MEDIASJ'  TO WS-MSG
046100        MOVE   WS-FS-MED                 TO WS-FS-MSG
046200        GO TO  999-ERRO
046300     END-IF
046400
046500     OPEN INPUT  ARQ-CENARIO
046600     IF WS-FS-CEN  NOT = '00'
046700        MOVE  'ERRO AO ABRIR O CENARIOJ'  TO WS-MSG
046800        MOVE   WS-FS-CEN                  TO WS-FS-MSG
046900        GO TO  999-ERRO
047000     END-IF
047100
047200     OPEN OUTPUT ARQ-RESULTADO
047300     IF WS-FS-RES  NOT = '00'
047400        MOVE  'ERRO AO ABRIR O RESULTJ'  TO WS-MSG
047500        MOVE   WS-FS-RES                 TO WS-FS-MSG
047600        GO TO  999-ERRO
047700     END-IF
047800
047900     OPEN OUTPUT REL-SIMULACAO
048000     IF WS-FS-REL  NOT = '00'
048100        MOVE  'ERRO AO ABRIR O RELSIMJ'  TO WS-MSG
048200        MOVE   WS-FS-REL                 TO WS-FS-MSG
048300        GO TO  999-ERRO
048400     END-IF
048500
048600     PERFORM 060-CARREGAR-TABELA-MCL
048700     .
048800*--------------------------------------------------------------*
048900*    CARGA DA TABELA DE LIMITES MCL (6 QUIMICOS REGULADOS)
049000*    A TABELA JA VEM PREENCHIDA PELAS VALUE DA CGCP033 - AQUI
049100*    APENAS SE CONFIRMA O NUMERO DE ENTRADAS PARA A BUSCA
049200*--------------------------------------------------------------*
049300 060-CARREGAR-TABELA-MCL.
049400
049500     DISPLAY ' * TABELA MCL CARREGADA - 6 QUIMICOS REGULADOS'
049600     .
049700*--------------------------------------------------------------*
049800*    MONTAR A TABELA DE BACKGROUND POR ESTADO (U2)
049900*    O ARQUIVO DE MEDIANAS JA VEM ORDENADO POR ESTADO/
050000*    CONTAMINANTE (SAIDA DO CGPRG020) - QUEBRA DE CONTROLE
050100*    SIMPLES POR ESTADO MONTA CADA LINHA DA TABELA EM MEMORIA
050200*--------------------------------------------------------------*
050300 030-CARREGAR-BACKGROUND.
050400
050500     PERFORM 031-LER-MEDIANA
050600     PERFORM 032-PROCESSAR-MEDIANA UNTIL WS-FIM-MED-SIM
050700     IF WS-BG-ESTADO-ATUAL NOT = SPACES
050800        PERFORM 034-FECHAR-ESTADO-BG
050900     END-IF
051000
051100     DISPLAY ' * BACKGROUND CARREGADO - ESTADOS = '
051200               WS-BG-QTD-ESTADOS
051300     .
051400 031-LER-MEDIANA.
051500
051600     READ ARQ-MEDIANAS INTO WS-REG-MEDIANA
051700
051800     IF WS-FS-MED NOT = '00' AND '10'
051900        MOVE 'ERRO NA LEITURA DO MEDIASJ' TO WS-MSG
052000        MOVE  WS-FS-MED                   TO WS-FS-MSG
052100        GO TO 999-ERRO
052200     END-IF
052300
052400     IF WS-FS-MED = '10'
052500        SET WS-FIM-MED-SIM TO TRUE
052600     END-IF
052700     .
052800 032-PROCESSAR-MEDIANA.
052900
053000     IF WS-MED-STATE NOT = WS-BG-ESTADO-ATUAL
053100        IF WS-BG-ESTADO-ATUAL NOT = SPACES
053200           PERFORM 034-FECHAR-ESTADO-BG
053300        END-IF
053400        MOVE WS-MED-STATE TO WS-BG-ESTADO-ATUAL
053500        PERFORM 033-ZERAR-ACUMULADOR-BG
053600     END-IF
053700
053800     PERFORM 036-IDENTIFICAR-QUIMICO-BG
053900     IF WS-BG-POS-QUIMICO NOT = 0
054000        ADD WS-MED-MEDIAN-PPT
054100          TO WS-BG-ACC-SOMA(WS-BG-POS-QUIMICO)
054200        ADD 1 TO WS-BG-ACC-QTD(WS-BG-POS-QUIMICO)
054300     END-IF
054400
054500     PERFORM 031-LER-MEDIANA
054600     .
054700 033-ZERAR-ACUMULADOR-BG.
054800
054900     MOVE 0 TO WS-BG-ACC-SOMA(1)
055000     MOVE 0 TO WS-BG-ACC-SOMA(2)
055100     MOVE 0 TO WS-BG-ACC-SOMA(3)
055200     MOVE 0 TO WS-BG-ACC-SOMA(4)
055300     MOVE 0 TO WS-BG-ACC-SOMA(5)
055400     MOVE 0 TO WS-BG-ACC-SOMA(6)
055500     MOVE 0 TO WS-BG-ACC-QTD(1)
055600     MOVE 0 TO WS-BG-ACC-QTD(2)
055700     MOVE 0 TO WS-BG-ACC-QTD(3)
055800     MOVE 0 TO WS-BG-ACC-QTD(4)
055900     MOVE 0 TO WS-BG-ACC-QTD(5)
056000     MOVE 0 TO WS-BG-ACC-QTD(6)
056100     .
056200*--------------------------------------------------------------*
056300*    IDENTIFICAR A QUAL DOS 6 QUIMICOS REGULADOS O CONTAMINANTE
056400*    DA MEDIANA CORRESPONDE (DE-PARA DE SINONIMOS - U2)
056500*    HFPO-DA E GENX SAO SINONIMOS E CAEM NA MESMA POSICAO (6)
056600*--------------------------------------------------------------*
056700 036-IDENTIFICAR-QUIMICO-BG.
056800
056900     MOVE 0 TO WS-BG-POS-QUIMICO
057000
057100     IF WS-MED-CONTAMINANT = 'PFOA        '
057200        MOVE 1 TO WS-BG-POS-QUIMICO
057300     ELSE
057400        IF WS-MED-CONTAMINANT = 'PFOS        '
057500           MOVE 2 TO WS-BG-POS-QUIMICO
057600        ELSE
057700           IF WS-MED-CONTAMINANT = 'PFHXS       '
057800              MOVE 3 TO WS-BG-POS-QUIMICO
057900           ELSE
058000              IF WS-MED-CONTAMINANT = 'PFNA        '
058100                 MOVE 4 TO WS-BG-POS-QUIMICO
058200              ELSE
058300                 IF WS-MED-CONTAMINANT = 'PFBS        '
058400                    MOVE 5 TO WS-BG-POS-QUIMICO
058500                 ELSE
058600                    IF WS-MED-CONTAMINANT = 'HFPO-DA     ' OR
058700                       WS-MED-CONTAMINANT = 'GENX        '
058800                       MOVE 6 TO WS-BG-POS-QUIMICO
058900                    END-IF
059000                 END-IF
059100              END-IF
059200           END-IF
059300        END-IF
059400     END-IF
059500     .
059600 034-FECHAR-ESTADO-BG.
059700
059800     ADD 1 TO WS-BG-QTD-ESTADOS
059900     SET WS-BG-IDX TO WS-BG-QTD-ESTADOS
060000     MOVE WS-BG-ESTADO-ATUAL TO WS-BG-STATE(WS-BG-IDX)
060100     MOVE 1 TO WS-BG-POS-QUIMICO
060200     PERFORM 034A-GRAVAR-MEDIA-QUIMICO
060300        UNTIL WS-BG-POS-QUIMICO > 6
060400     .
060500 034A-GRAVAR-MEDIA-QUIMICO.
060600
060700     IF WS-BG-ACC-QTD(WS-BG-POS-QUIMICO) > 0
060800        COMPUTE WS-BG-MEDIANA-PPT(WS-BG-IDX, WS-BG-POS-QUIMICO)
060900                ROUNDED =
061000           WS-BG-ACC-SOMA(WS-BG-POS-QUIMICO) /
061100           WS-BG-ACC-QTD(WS-BG-POS-QUIMICO)
061200     ELSE
061300        MOVE 0 TO WS-BG-MEDIANA-PPT(WS-BG-IDX, WS-BG-POS-QUIMICO)
061400     END-IF
061500     ADD 1 TO WS-BG-POS-QUIMICO
061600     .
061700*--------------------------------------------------------------*
061800*    FECHAR O ARQUIVO DE MEDIANAS - SO SERVE PARA CARREGAR A
061900*    TABELA DE BACKGROUND EM MEMORIA, NAO E MAIS LIDO DEPOIS
062000*--------------------------------------------------------------*
062100 035-FECHAR-MEDIANAS.
062200
062300     CLOSE ARQ-MEDIANAS
062400     IF WS-FS-MED  NOT = '00'
062500        MOVE  'ERRO AO FECHAR O MEDIASJ'  TO WS-MSG
062600        MOVE   WS-FS-MED                  TO WS-FS-MSG
062700        GO TO  999-ERRO
062800     END-IF
062900     .
063000*--------------------------------------------------------------*
063100*    LEITURA DO ARQUIVO DE CENARIOS
063200*--------------------------------------------------------------*
063300 040-LER-CENARIO.
063400
063500     READ ARQ-CENARIO INTO WS-REG-CENARIO
063600
063700     IF WS-FS-CEN  NOT = '00' AND '10'
063800        MOVE  'ERRO NA LEITURA DO CENARIOJ'  TO WS-MSG
063900        MOVE   WS-FS-CEN                     TO WS-FS-MSG
064000        GO TO  999-ERRO
064100     END-IF
064200
064300     IF WS-FS-CEN = '10'
064400        SET WS-FIM-CEN-SIM TO TRUE
064500     ELSE
064600        ADD 1 TO WS-CT-CEN-LIDOS
064700     END-IF
064800     .
064900*--------------------------------------------------------------*
065000*    PROCESSAR UM CENARIO - VALIDA (U4), SIMULA (U3), CLASSIFICA
065100*    A REGIAO (U5) E IMPRIME O RELATORIO (U6)
065200*--------------------------------------------------------------*
065300 200-PROCESSAR-CENARIO.
065400
065500     MOVE SPACES TO WS-RES-ERROR-MSG
065600     MOVE 'Y' TO WS-VAL-OK
065700
065800     PERFORM 250-VALIDAR-CENARIO
065900
066000     IF WS-VAL-OK-SIM
066100        PERFORM 300-SIMULAR-CENARIO
066200     ELSE
066300        ADD 1 TO WS-CT-CEN-REJEITADOS
066400        MOVE WS-CEN-SCENARIO-ID TO WS-RES-SCENARIO-ID
066500        MOVE WS-CEN-STATE       TO WS-RES-STATE
066600        MOVE SPACES             TO WS-RES-REGION-LABEL
066700        MOVE 'N'                TO WS-RES-VALID-FLAG
066800        PERFORM 310-GRAVAR-RESULTADO
066900     END-IF
067000
067100     PERFORM 040-LER-CENARIO
067200     .
067300*--------------------------------------------------------------*
067400*    VALIDAR O REGISTRO DE CENARIO (U4)
067500*    CHECAGENS NA ORDEM: LAT, LON, VAZAO DO RIO, VAZAO DO
067600*    DESCARTE, CONJUNTO DE PFAS DA INSTALACAO NAO-VAZIO -
067700*    A PRIMEIRA FALHA DECIDE E GRAVA A MENSAGEM DE ERRO
067800*--------------------------------------------------------------*
067900 250-VALIDAR-CENARIO.
068000
068100     IF WS-CEN-LAT NOT NUMERIC
068200        MOVE 'N' TO WS-VAL-OK
068300        MOVE "'LAT' AND 'LON' MUST BE NUMERIC"
068400          TO WS-RES-ERROR-MSG
068500     ELSE
068600        IF WS-CEN-LON NOT NUMERIC
068700           MOVE 'N' TO WS-VAL-OK
068800           MOVE "'LAT' AND 'LON' MUST BE NUMERIC"
068900             TO WS-RES-ERROR-MSG
069000        ELSE
069100           IF WS-CEN-VAZAO-RIO NOT NUMERIC
069200              MOVE 'N' TO WS-VAL-OK
069300              MOVE 'FLOWS MUST BE NUMERIC' TO WS-RES-ERROR-MSG
069400           ELSE
069500              IF WS-CEN-VAZAO-DESCARTE NOT NUMERIC
069600                 MOVE 'N' TO WS-VAL-OK
069700                 MOVE 'FLOWS MUST BE NUMERIC'
069800                   TO WS-RES-ERROR-MSG
069900              ELSE
070000                 PERFORM 255-CONTAR-CARGA-PFAS
070100                 IF WS-VAL-QTD-CARGA = 0
070200                    MOVE 'N' TO WS-VAL-OK
070300                    MOVE 'DISCHARGE PFAS MUST BE NON-EMPTY'
070400                      TO WS-RES-ERROR-MSG
070500                 END-IF
070600              END-IF
070700           END-IF
070800        END-IF
070900     END-IF
071000     .
071100 255-CONTAR-CARGA-PFAS.
071200
071300     MOVE 0 TO WS-VAL-QTD-CARGA
071400     SET WS-SIM-IDX TO 1
071500     PERFORM 255A-TESTAR-CARGA UNTIL WS-SIM-IDX > 6
071600     .
071700 255A-TESTAR-CARGA.
071800
071900     IF WS-CEN-CARGA-PPT(WS-SIM-IDX) NUMERIC AND
072000        WS-CEN-CARGA-PPT(WS-SIM-IDX) > 0
072100        ADD 1 TO WS-VAL-QTD-CARGA
072200     END-IF
072300     SET WS-SIM-IDX UP BY 1
072400     .
072500*--------------------------------------------------------------*
072600*    SIMULAR O CENARIO (U3) - BACKGROUND + CARGA DA INSTALACAO,
072700*    VERIFICACAO DE MCL, HAZARD INDEX E CLASSIFICACAO DE TIER
072800*--------------------------------------------------------------*
072900 300-SIMULAR-CENARIO.
073000
073100     MOVE WS-CEN-STATE TO WS-BG-ESTADO-ATUAL
073200     PERFORM 320-BUSCAR-BACKGROUND
073300
073400     IF NOT WS-BG-ACHADO-SIM
073500        ADD 1 TO WS-CT-CEN-REJEITADOS
073600        MOVE WS-CEN-SCENARIO-ID TO WS-RES-SCENARIO-ID
073700        MOVE WS-CEN-STATE       TO WS-RES-STATE
073800        MOVE SPACES             TO WS-RES-REGION-LABEL
073900        MOVE 'N'                TO WS-RES-VALID-FLAG
074000        STRING 'NO PFAS BACKGROUND DATA AVAILABLE FOR '
074100               WS-CEN-STATE
074200           DELIMITED BY SIZE INTO WS-RES-ERROR-MSG
074300        PERFORM 310-GRAVAR-RESULTADO
074400     ELSE
074500        MOVE WS-CEN-SCENARIO-ID TO WS-RES-SCENARIO-ID
074600        MOVE WS-CEN-STATE       TO WS-RES-STATE
074700        MOVE 'Y'                TO WS-RES-VALID-FLAG
074800        MOVE 0                  TO WS-RES-HAZARD-INDEX
074900        MOVE 'N'                TO WS-RES-MCL-VIOLATION-FLAG
075000        MOVE 'N'                TO WS-RES-HI-EXCEEDS-FLAG
075100
075200        SET WS-SIM-IDX TO 1
075300        PERFORM 330-CALC-QUIMICO UNTIL WS-SIM-IDX > 6
075400
075500        IF WS-RES-HAZARD-INDEX > 1.0
075600           MOVE 'Y' TO WS-RES-HI-EXCEEDS-FLAG
075700        END-IF
075800
075900        PERFORM 350-CLASSIFICAR-TIER
076000        PERFORM 400-CLASSIFICAR-REGIAO
076100
076200        ADD 1 TO WS-CT-CEN-PROCESSADOS
076300        IF WS-RES-MCL-VIOLATION-YES
076400           ADD 1 TO WS-CT-MCL-VIOLACOES
076500        END-IF
076600
076700        PERFORM 310-GRAVAR-RESULTADO
076800        PERFORM 500-IMPRIMIR-RELATORIO
076900     END-IF
077000     .
077100*--------------------------------------------------------------*
077200*    LOCALIZAR O ESTADO NA TABELA DE BACKGROUND (U2) - BUSCA
077300*    BINARIA, TABELA JA EM ORDEM ASCENDENTE DE ESTADO
077400*--------------------------------------------------------------*
077500 320-BUSCAR-BACKGROUND.
077600
077700     MOVE 'N' TO WS-BG-ACHADO
077800     SET WS-BG-IDX TO 1
077900     SEARCH ALL WS-BG-ENTRADA
078000        AT END
078100           MOVE 'N' TO WS-BG-ACHADO
078200        WHEN WS-BG-STATE(WS-BG-IDX) = WS-BG-ESTADO-ATUAL
078300           MOVE 'Y' TO WS-BG-ACHADO
078400     END-SEARCH
078500     .
078600*--------------------------------------------------------------*
078700*    CALCULAR TOTAL, EXCEDENCIA DE MCL E PARCELA DO HAZARD
078800*    INDEX DE UM DOS 6 QUIMICOS REGULADOS (ORDEM FIXA)
078900*--------------------------------------------------------------*
079000 330-CALC-QUIMICO.
079100
079200     COMPUTE WS-SIM-TOTAL =
079300        WS-BG-MEDIANA-PPT(WS-BG-IDX, WS-SIM-IDX) +
079400        WS-CEN-CARGA-PPT(WS-SIM-IDX)
079500
079600     MOVE WS-MCL-VALOR(WS-SIM-IDX) TO WS-SIM-MCL
079700
079800     IF WS-SIM-MCL > 0
079900        IF WS-SIM-TOTAL > WS-SIM-MCL
080000           COMPUTE WS-SIM-EXCESSO = WS-SIM-TOTAL - WS-SIM-MCL
080100           MOVE 'Y' TO WS-RES-MCL-VIOLATION-FLAG
080200        ELSE
080300           MOVE 0 TO WS-SIM-EXCESSO
080400        END-IF
080500        COMPUTE WS-SIM-HI-PARCELA ROUNDED =
080600           WS-SIM-TOTAL / WS-SIM-MCL
080700        ADD WS-SIM-HI-PARCELA TO WS-RES-HAZARD-INDEX
080800     ELSE
080900        MOVE 0 TO WS-SIM-EXCESSO
081000        MOVE 0 TO WS-SIM-HI-PARCELA
081100     END-IF
081200
081300     MOVE WS-BG-MEDIANA-PPT(WS-BG-IDX, WS-SIM-IDX)
081400       TO WS-RES-BACKGROUND-PPT(WS-SIM-IDX)
081500     MOVE WS-CEN-CARGA-PPT(WS-SIM-IDX)
081600       TO WS-RES-FACILITY-PPT(WS-SIM-IDX)
081700     MOVE WS-SIM-TOTAL    TO WS-RES-TOTAL-PPT(WS-SIM-IDX)
081800     MOVE WS-SIM-MCL      TO WS-RES-MCL-PPT(WS-SIM-IDX)
081900     MOVE WS-SIM-EXCESSO  TO WS-RES-EXCEEDANCE-PPT(WS-SIM-IDX)
082000
082100     SET WS-SIM-IDX UP BY 1
082200     .
082300*--------------------------------------------------------------*
082400*    CLASSIFICAR O TIER DE RISCO A PARTIR DO HAZARD INDEX (U3)
082500*--------------------------------------------------------------*
082600 350-CLASSIFICAR-TIER.
082700
082800     IF WS-RES-HAZARD-INDEX < 0.5
082900        MOVE 'LOW     ' TO WS-RES-RISK-TIER
083000        ADD 1 TO WS-CT-TIER-LOW
083100     ELSE
083200        IF WS-RES-HAZARD-INDEX < 1.0
083300           MOVE 'MODERATE' TO WS-RES-RISK-TIER
083400           ADD 1 TO WS-CT-TIER-MODERATE
083500        ELSE
083600           IF WS-RES-HAZARD-INDEX < 2.0
083700              MOVE 'HIGH    ' TO WS-RES-RISK-TIER
083800              ADD 1 TO WS-CT-TIER-HIGH
083900           ELSE
084000              MOVE 'SEVERE  ' TO WS-RES-RISK-TIER
084100              ADD 1 TO WS-CT-TIER-SEVERE
084200           END-IF
084300        END-IF
084400     END-IF
084500     .
084600*--------------------------------------------------------------*
084700*    CLASSIFICAR O SITIO EM UMA REGIAO GEOGRAFICA (U5)
084800*    FAIXAS INCLUSIVAS NAS DUAS PONTAS - A PRIMEIRA QUE BATER
084900*    DECIDE (NORTHERN VA TEM PRIORIDADE SOBRE MARYLAND)
085000*--------------------------------------------------------------*
085100 400-CLASSIFICAR-REGIAO.
085200
085300     IF WS-CEN-LAT NOT < 37.8 AND WS-CEN-LAT NOT > 39.5 AND
085400        WS-CEN-LON NOT < -79   AND WS-CEN-LON NOT > -76
085500        MOVE 'NORTHERN VA ' TO WS-RES-REGION-LABEL
085600     ELSE
085700        IF WS-CEN-LAT NOT < 38 AND WS-CEN-LAT NOT > 40 AND
085800           WS-CEN-LON NOT < -77.5 AND WS-CEN-LON NOT > -74
085900           MOVE 'MARYLAND    ' TO WS-RES-REGION-LABEL
086000        ELSE
086100           MOVE 'US-OTHER    ' TO WS-RES-REGION-LABEL
086200        END-IF
086300     END-IF
086400     .
086500*--------------------------------------------------------------*
086600*    GRAVAR O REGISTRO DE RESULTADO (R5)
086700*--------------------------------------------------------------*
086800 310-GRAVAR-RESULTADO.
086900
087000     WRITE REG-RESULTADO-SAIDA FROM WS-REG-RESULTADO
087100     IF WS-FS-RES NOT = '00'
087200        MOVE 'ERRO NA GRAVACAO DO RESULTJ' TO WS-MSG
087300        MOVE  WS-FS-RES                    TO WS-FS-MSG
087400        GO TO 999-ERRO
087500     END-IF
087600     .
087700*--------------------------------------------------------------*
087800*    IMPRIMIR O RELATORIO DE UM CENARIO PROCESSADO (U6)
087900*--------------------------------------------------------------*
088000 500-IMPRIMIR-RELATORIO.
088100
088200     PERFORM 510-IMPCAB
088300
088400     MOVE WS-RES-SCENARIO-ID  TO WS-CAB-SCENARIO-ID
088500     MOVE WS-RES-STATE        TO WS-CAB-STATE
088600     MOVE WS-RES-REGION-LABEL TO WS-CAB-REGION
088700     MOVE WS-LIN-CABECALHO TO WS-LIN-SAIDA
088800     PERFORM 520-IMPLINHA
088900     MOVE WS-LIN-BRANCO TO WS-LIN-SAIDA
089000     PERFORM 520-IMPLINHA
089100     MOVE WS-LIN-RISK-HDR TO WS-LIN-SAIDA
089200     PERFORM 520-IMPLINHA
089300
089400     MOVE WS-RES-HAZARD-INDEX TO WS-RISK-HI-VAL
089500     MOVE WS-LIN-RISK-HI TO WS-LIN-SAIDA
089600     PERFORM 520-IMPLINHA
089700
089800     MOVE WS-RES-RISK-TIER    TO WS-RISK-TIER-VAL
089900     MOVE WS-LIN-RISK-TIER TO WS-LIN-SAIDA
090000     PERFORM 520-IMPLINHA
090100
090200     IF WS-RES-MCL-VIOLATION-YES
090300        MOVE 'YES' TO WS-RISK-MCLV-VAL
090400     ELSE
090500        MOVE 'NO ' TO WS-RISK-MCLV-VAL
090600     END-IF
090700     MOVE WS-LIN-RISK-MCLV TO WS-LIN-SAIDA
090800     PERFORM 520-IMPLINHA
090900
091000     IF WS-RES-HI-EXCEEDS-YES
091100        MOVE 'YES' TO WS-RISK-HIEX-VAL
091200     ELSE
091300        MOVE 'NO ' TO WS-RISK-HIEX-VAL
091400     END-IF
091500     MOVE WS-LIN-RISK-HIEX TO WS-LIN-SAIDA
091600     PERFORM 520-IMPLINHA
091700
091800     MOVE WS-LIN-BRANCO TO WS-LIN-SAIDA
091900     PERFORM 520-IMPLINHA
092000     MOVE WS-LIN-COL-HDR TO WS-LIN-SAIDA
092100     PERFORM 520-IMPLINHA
092200
092300     SET WS-SIM-IDX TO 1
092400     PERFORM 530-IMPRIMIR-DETALHE UNTIL WS-SIM-IDX > 6
092500
092600     MOVE WS-LIN-BRANCO TO WS-LIN-SAIDA
092700     PERFORM 520-IMPLINHA
092800     MOVE WS-LIN-NOTES-HDR TO WS-LIN-SAIDA
092900     PERFORM 520-IMPLINHA
093000     MOVE WS-LIN-NOTA-01 TO WS-LIN-SAIDA
093100     PERFORM 520-IMPLINHA
093200     MOVE WS-LIN-NOTA-02 TO WS-LIN-SAIDA
093300     PERFORM 520-IMPLINHA
093400     MOVE WS-LIN-NOTA-03 TO WS-LIN-SAIDA
093500     PERFORM 520-IMPLINHA
093600     MOVE WS-LIN-NOTA-04 TO WS-LIN-SAIDA
093700     PERFORM 520-IMPLINHA
093800     MOVE WS-LIN-BRANCO TO WS-LIN-SAIDA
093900     PERFORM 520-IMPLINHA
094000     .
094100*--------------------------------------------------------------*
094200*    IMPRIMIR O TITULO DO RELATORIO QUANDO TROCA DE PAGINA
094300*--------------------------------------------------------------*
094400 510-IMPCAB.
094500
094600     IF WS-CTLIN > 55
094700        ADD 1 TO WS-PAG-CAB
094800        WRITE REG-RELSIM FROM WS-LIN-TITULO
094900           AFTER ADVANCING PAGE
095000        IF WS-FS-REL NOT = '00'
095100           MOVE 'ERRO GRAVACAO TITULO' TO WS-MSG
095200           MOVE WS-FS-REL              TO WS-FS-MSG
095300           GO TO 999-ERRO
095400        END-IF
095500        MOVE 1 TO WS-CTLIN
095600     ELSE
095700        MOVE WS-LIN-TITULO TO WS-LIN-SAIDA
095800        PERFORM 520-IMPLINHA
095900     END-IF
096000     .
096100*--------------------------------------------------------------*
096200*    IMPRIMIR UMA LINHA DO RELATORIO (ROTINA GENERICA)
096300*--------------------------------------------------------------*
096400 520-IMPLINHA.
096500
096600     WRITE REG-RELSIM FROM WS-LIN-SAIDA
096700     IF WS-FS-REL NOT = '00'
096800        MOVE 'ERRO NA GRAVACAO DO RELSIMJ' TO WS-MSG
096900        MOVE  WS-FS-REL                    TO WS-FS-MSG
097000        GO TO 999-ERRO
097100     END-IF
097200     ADD 1 TO WS-CTLIN
097300     .
097400*--------------------------------------------------------------*
097500*    IMPRIMIR UMA LINHA DE DETALHE POR QUIMICO (6 LINHAS)
097600*    QUIMICO SEM MCL (PFBS) IMPRIME BRANCO NAS COLUNAS MCL E
097700*    EXCEEDANCE, CONFORME O LAYOUT DO RELATORIO (U6)
097800*--------------------------------------------------------------*
097900 530-IMPRIMIR-DETALHE.
098000
098100     MOVE WS-NOME-QUIMICO(WS-SIM-IDX)       TO WS-DET-NOME
098200     MOVE WS-RES-BACKGROUND-PPT(WS-SIM-IDX) TO WS-DET-BACKGROUND
098300     MOVE WS-RES-FACILITY-PPT(WS-SIM-IDX)   TO WS-DET-FACILITY
098400     MOVE WS-RES-TOTAL-PPT(WS-SIM-IDX)      TO WS-DET-TOTAL
098500
098600     IF WS-RES-MCL-PPT(WS-SIM-IDX) > 0
098700        MOVE WS-RES-MCL-PPT(WS-SIM-IDX)        TO WS-DET-MCL
098800        MOVE WS-RES-EXCEEDANCE-PPT(WS-SIM-IDX)
098900          TO WS-DET-EXCEEDANCE
099000     ELSE
099100        MOVE SPACES TO WS-DET-MCL
099200        MOVE SPACES TO WS-DET-EXCEEDANCE
099300     END-IF
099400
099500     MOVE WS-LIN-DETALHE TO WS-LIN-SAIDA
099600     PERFORM 520-IMPLINHA
099700
099800     SET WS-SIM-IDX UP BY 1
099900     .
100000*--------------------------------------------------------------*
100100*    PROCEDIMENTOS FINAIS - TOTAIS DE CONTROLE (FIM DE JOB)
100200*--------------------------------------------------------------*
100300 090-TERMINAR.
100400
100500     MOVE WS-LIN-EOJ-TITULO TO WS-LIN-SAIDA
100600     PERFORM 520-IMPLINHA
100700
100800     MOVE WS-CT-CEN-LIDOS       TO WS-EOJ-LIDOS-VAL
100900     MOVE WS-LIN-EOJ-LIDOS TO WS-LIN-SAIDA
101000     PERFORM 520-IMPLINHA
101100
101200     MOVE WS-CT-CEN-REJEITADOS  TO WS-EOJ-REJ-VAL
101300     MOVE WS-LIN-EOJ-REJEITADOS TO WS-LIN-SAIDA
101400     PERFORM 520-IMPLINHA
101500
101600     MOVE WS-CT-CEN-PROCESSADOS TO WS-EOJ-PROC-VAL
101700     MOVE WS-LIN-EOJ-PROCESSADOS TO WS-LIN-SAIDA
101800     PERFORM 520-IMPLINHA
101900
102000     MOVE WS-CT-MCL-VIOLACOES   TO WS-EOJ-MCLV-VAL
102100     MOVE WS-LIN-EOJ-MCLVIOL TO WS-LIN-SAIDA
102200     PERFORM 520-IMPLINHA
102300
102400     MOVE WS-CT-TIER-LOW        TO WS-EOJ-TIER-LOW
102500     MOVE WS-CT-TIER-MODERATE   TO WS-EOJ-TIER-MOD
102600     MOVE WS-CT-TIER-HIGH       TO WS-EOJ-TIER-HIGH
102700     MOVE WS-CT-TIER-SEVERE     TO WS-EOJ-TIER-SEV
102800     MOVE WS-LIN-EOJ-TIER TO WS-LIN-SAIDA
102900     PERFORM 520-IMPLINHA
103000
103100     PERFORM 015-DATA-HORA
103200
103300     DISPLAY ' *----------------------------------------*'
103400     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
103500     DISPLAY ' *----------------------------------------*'
103600     DISPLAY ' *========================================*'
103700     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG030         *'
103800     DISPLAY ' *----------------------------------------*'
103900     DISPLAY ' * CENARIOS LIDOS        = ' WS-CT-CEN-LIDOS
104000     DISPLAY ' * REJEITADOS (VALIDACAO)= ' WS-CT-CEN-REJEITADOS
104100     DISPLAY ' * PROCESSADOS           = ' WS-CT-CEN-PROCESSADOS
104200     DISPLAY ' * VIOLACOES DE MCL      = ' WS-CT-MCL-VIOLACOES
104300     DISPLAY ' * TIER LOW/MOD/HIGH/SEV = '
104400               WS-CT-TIER-LOW WS-CT-TIER-MODERATE
104500               WS-CT-TIER-HIGH WS-CT-TIER-SEVERE
104600     DISPLAY ' *========================================*'
104700
104800     PERFORM 095-FECHAR-ARQUIVOS
104900
105000     DISPLAY ' *----------------------------------------*'
105100     DISPLAY ' *      TERMINO NORMAL DO CGPRG030        *'
105200     DISPLAY ' *----------------------------------------*'
105300     .
105400*--------------------------------------------------------------*
105500*    FECHAR OS ARQUIVOS
105600*--------------------------------------------------------------*
105700 095-FECHAR-ARQUIVOS.
105800
105900     CLOSE ARQ-CENARIO
106000     IF WS-FS-CEN  NOT = '00'
106100        MOVE  'ERRO AO FECHAR O CENARIOJ'  TO WS-MSG
106200        MOVE   WS-FS-CEN                   TO WS-FS-MSG
106300        GO TO  999-ERRO
106400     END-IF
106500
106600     CLOSE ARQ-RESULTADO
106700     IF WS-FS-RES  NOT = '00'
106800        MOVE  'ERRO AO FECHAR O RESULTJ'  TO WS-MSG
106900        MOVE   WS-FS-RES                  TO WS-FS-MSG
107000        GO TO  999-ERRO
107100     END-IF
107200
107300     CLOSE REL-SIMULACAO
107400     IF WS-FS-REL  NOT = '00'
107500        MOVE  'ERRO AO FECHAR O RELSIMJ'  TO WS-MSG
107600        MOVE   WS-FS-REL                  TO WS-FS-MSG
107700        GO TO  999-ERRO
107800     END-IF
107900     .
108000*--------------------------------------------------------------*
108100*    ROTINA DE ERRO
108200*--------------------------------------------------------------*
108300 999-ERRO.
108400
108500     DISPLAY ' *----------------------------------------*'
108600     DISPLAY ' *           PROGRAMA CANCELADO            *'
108700     DISPLAY ' *----------------------------------------*'
108800     DISPLAY ' * MENSAGEM    = ' WS-MSG
108900     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
109000     DISPLAY ' *----------------------------------------*'
109100     DISPLAY ' *       TERMINO ANORMAL DO CGPRG030       *'
109200     DISPLAY ' *----------------------------------------*'
109300     STOP RUN
109400     .
109500*---------------> FIM DO PROGRAMA CGPRG030 <--------------------*
