000100*--------------------------------------------------------------*
000200*    CGCP033 - TABELA DE LIMITES REGULATORIOS (MCL) PFAS
000300*    VALORES DA EPA FINAL PFAS NATIONAL PRIMARY DRINKING WATER
000400*    REGULATION (2024), EM PPT - CONFIGURACAO FIXA DO SISTEMA.
000500*    PFBS NAO TEM MCL INDIVIDUAL (ZERO = SEM VERIFICACAO).
000600*--------------------------------------------------------------*
000700*------------------> HISTORICO - MANUTENCAO <-------------------
000800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000900* ------  -------  ------  ------  -------------------------
001000*  V01    AGO/1989 010602  JRA     TABELA INICIAL DE LIMITES        010602
001100*                                  REGULATORIOS DE EFLUENTE         010602
001200*  V02    OUT/1991 012301  MCF     TABELA REVISADA - NOVOS          012301
001300*                                  PADROES REGULATORIOS             012301
001400*  V04    AGO/2009 027744  DCS     TABELA AMPLIADA                  027744
001500*  V06    SET/2025 041004  YWJG    TABELA REFEITA - 6 MCL PFAS      041004
001600*                                  DA EPA FINAL RULE (2024)         041004
001700*--------------------------------------------------------------*
001800 01  WS-TABELA-MCL-INIT.
001900     05  FILLER            PIC X(15) VALUE
002000                                    'PFOA    0000400'.
002100     05  FILLER            PIC X(15) VALUE
002200                                    'PFOS    0000400'.
002300     05  FILLER            PIC X(15) VALUE
002400                                    'PFHXS   0001000'.
002500     05  FILLER            PIC X(15) VALUE
002600                                    'PFNA    0001000'.
002700     05  FILLER            PIC X(15) VALUE
002800                                    'PFBS    0000000'.
002900     05  FILLER            PIC X(15) VALUE
003000                                    'HFPO-DA 0001000'.
003100 01  WS-TABELA-MCL REDEFINES WS-TABELA-MCL-INIT.
003200     05  WS-MCL-ENTRADA OCCURS 6 TIMES
003300                        INDEXED BY WS-MCL-IDX.
003400         10  WS-MCL-NOME           PIC X(08).
003500         10  WS-MCL-VALOR          PIC 9(05)V9(02).
