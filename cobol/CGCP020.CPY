000100*--------------------------------------------------------------*
000200*    CGCP020 - LAYOUT DO REGISTRO DE AMOSTRA UCMR5 (ENTRADA)
000300*    CADA REGISTRO E UMA LEITURA DE UM CONTAMINANTE EM UM PONTO
000400*    DE COLETA DA PESQUISA NACIONAL DE AGUA POTAVEL (UCMR5).
000500*--------------------------------------------------------------*
000600*------------------> HISTORICO - MANUTENCAO <-------------------
000700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000800* ------  -------  ------  ------  -------------------------
000900*  V01    MAR/1987 008814  JRA     LAYOUT INICIAL - AMOSTRA DE      008814
001000*                                  EFLUENTE INDUSTRIAL              008814
001100*  V02    FEV/1989 010577  MCF     INCLUIDO CAMPO DE UNIDADE DE     010577
001200*                                  CONCENTRACAO (PPB/PPM/PPT)       010577
001300*  V04    JAN/1998 018802  TBN     CAMPO DE DATA DA COLETA PARA     018802
001400*                                  4 DIGITOS DE ANO - ANO 2000      018802
001500*  V05    JUN/2003 022187  DCS     ADEQUADO AO NOVO LAYOUT DO       022187
001600*                                  LABORATORIO (UCMR5)              022187
001700*  V07    SET/2025 041001  YWJG    REVISADO PARA O PROJETO PFAS     041001
001800*--------------------------------------------------------------*
001900 01  WS-REG-SURVEY.
002000     05  WS-SRV-STATE              PIC X(02).
002100     05  WS-SRV-PWSID              PIC X(09).
002200     05  WS-SRV-CONTAMINANT        PIC X(12).
002300     05  WS-SRV-UNITS              PIC X(06).
002400*        VALOR BRUTO - PODE VIR EM BRANCO OU NAO-NUMERICO
002500     05  WS-SRV-RESULT-RAW         PIC X(10).
002600     05  WS-SRV-RESULT-VALUE REDEFINES WS-SRV-RESULT-RAW
002700                                   PIC 9(06)V9(04).
002800     05  FILLER                    PIC X(11).
