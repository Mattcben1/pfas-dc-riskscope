000100*--------------------------------------------------------------*
000200*    CGCP021 - LAYOUT DO REGISTRO DE MEDIANA ESTADUAL
000300*    SAIDA DO CGPRG020 / ENTRADA DO CGPRG030 - UMA LINHA POR
000400*    PAR (ESTADO, CONTAMINANTE) COM A MEDIANA EM PPT.
000500*--------------------------------------------------------------*
000600*------------------> HISTORICO - MANUTENCAO <-------------------
000700* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000800* ------  -------  ------  ------  -------------------------
000900*  V01    MAR/1987 008814  JRA     LAYOUT INICIAL - MEDIANA DE      008814
001000*                                  EFLUENTE POR ESTADO              008814
001100*  V03    SET/1993 013455  RPL     CAMPO DE MEDIANA AMPLIADO        013455
001200*                                  PARA COMPORTAR CASAS DECIMAIS    013455
001300*  V07    SET/2025 041001  YWJG    REVISADO PARA O PROJETO PFAS     041001
001400*--------------------------------------------------------------*
001500 01  WS-REG-MEDIANA.
001600     05  WS-MED-STATE              PIC X(02).
001700     05  WS-MED-CONTAMINANT        PIC X(12).
001800     05  WS-MED-MEDIAN-PPT         PIC 9(07)V9(04).
001900     05  FILLER                    PIC X(05).
