000100*--------------------------------------------------------------*
000200*    CGCP022 - TABELA DE CLASSIFICACAO PFAS (29 CODIGOS)
000300*    USADA PELA ROTINA 032-VERIFICAR-PFAS PARA CLASSIFICAR CADA
000400*    CONTAMINANTE DA PESQUISA UCMR5 NOS TOTAIS DE CONTROLE E
000500*    MARCAR OS 6 CODIGOS REGULADOS (MCL/HAZARD INDEX).
000600*--------------------------------------------------------------*
000700*------------------> HISTORICO - MANUTENCAO <-------------------
000800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
000900* ------  -------  ------  ------  -------------------------
001000*  V01    JUL/1987 009102  JRA     TABELA INICIAL - CODIGOS DE      009102
001100*                                  CONTAMINANTES MONITORADOS        009102
001200*  V02    NOV/1990 011230  MCF     TABELA AMPLIADA - NOVOS          011230
001300*                                  CONTAMINANTES INCLUIDOS          011230
001400*  V04    ABR/1995 014021  TBN     TABELA AMPLIADA PARA 18          014021
001500*                                  CODIGOS                          014021
001600*  V05    FEV/2008 026650  DCS     TABELA AMPLIADA PARA 24          026650
001700*                                  CODIGOS                          026650
001800*  V06    OUT/2014 031920  PLC     INCLUIDOS CONTAMINANTES          031920
001900*                                  PERFLUORADOS (PFAS)              031920
002000*  V07    SET/2025 041001  YWJG    TABELA REFEITA - 29 CODIGOS      041001
002100*                                  PFAS E FLAGS DE MEDIANA E        041001
002200*                                  REGRISCO (HAZARD INDEX/MCL)      041001
002300*--------------------------------------------------------------*
002400 01  WS-TABELA-PFAS.
002500     05  WS-PFAS-ENTRADA OCCURS 29 TIMES
002600                         INDEXED BY WS-PFAS-IDX.
002700         10  WS-PFAS-CODIGO        PIC X(12).
002800         10  WS-PFAS-CATEGORIA     PIC X(15).
002900*            'Y' = ENTRA NO CALCULO DE MEDIANA (TODOS OS 29)
003000         10  WS-PFAS-FLAG-MEDIANA  PIC X(01).
003100*            'Y' SOMENTE PARA OS 6 REGULADOS POR MCL/HI
003200         10  WS-PFAS-FLAG-REGRISCO PIC X(01).
003300         10  FILLER                PIC X(04).
003400     05  WS-PFAS-QTD-CARREGADA     PIC 9(02) COMP VALUE 0.
