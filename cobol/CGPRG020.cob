000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    CGPRG020.
000400 AUTHOR.        JOAO ROBERTO DE ALMEIDA.
000500 INSTALLATION.  FATEC SAO CAETANO.
000600 DATE-WRITTEN.  10/03/1987.
000700 DATE-COMPILED. 03/09/2025.
000800 SECURITY.      NIVEL BASICO.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROGRAMACAO MAINFRAME - CELULA PFAS/DATA CENTERS
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DA PESQUISA UCMR5 (AMOSTRAS DE AGUA
001300*           POTAVEL), CONVERTER AS CONCENTRACOES PARA PPT E
001400*           CALCULAR A MEDIANA POR ESTADO/CONTAMINANTE, GRAVANDO
001500*           O ARQUIVO DE MEDIANAS USADO PELO SIMULADOR DE RISCO
001600*           (CGPRG030). TAMBEM CLASSIFICA CADA CONTAMINANTE
001700*           CONTRA A TABELA DE 29 CODIGOS PFAS CONHECIDOS PARA
001800*           FINS DE CONFERENCIA (TOTAIS DE CONTROLE).
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <------------------*
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                   *
002200* ------  -------  ------  ------  ------------------------   *
002300*  V01    MAR/1987 008814  JRA     VERSAO INICIAL - MONITORA-  *    008814
002400*                                  MENTO DE EFLUENTES INDUS-   *    008814
002500*                                  TRIAIS - CALCULO DE MEDIANA *    008814
002600*                                  POR ESTADO                  *    008814
002700*  V01    JUL/1987 009102  JRA     AJUSTE DO CALCULO DE MEDIANA*    009102
002800*                                  PARA GRUPOS COM QTDE PAR    *    009102
002900*  V02    FEV/1989 010577  MCF     INCLUIDA CONVERSAO DE UNI-  *    010577
003000*                                  DADE (PPB/PPM PARA PPT)     *    010577
003100*  V02    NOV/1990 011230  MCF     NOVA TABELA DE CODIGOS DE   *    011230
003200*                                  CONTAMINANTES MONITORADOS   *    011230
003300*  V03    MAI/1992 012894  RPL     CORRIGIDO FILE STATUS DE FIM*    012894
003400*                                  DE ARQUIVO NA QUEBRA DE     *    012894
003500*                                  CONTROLE POR ESTADO         *    012894
003600*  V03    SET/1993 013455  RPL     REVISTA A ORDENACAO DOS     *    013455
003700*                                  GRUPOS ANTES DA GRAVACAO    *    013455
003800*  V04    ABR/1995 014021  TBN     TABELA DE CONTAMINANTES     *    014021
003900*                                  AMPLIADA PARA 18 CODIGOS    *    014021
004000*  V04    JAN/1998 018802  TBN     AJUSTE DO CAMPO DE DATA DO  *    018802
004100*                                  SISTEMA PARA 4 DIGITOS DE   *    018802
004200*                                  ANO - ADEQUACAO ANO 2000    *    018802
004300*  V04    OUT/1999 019340  TBN     TESTES DE VIRADA DE SECULO -*    019340
004400*                                  SEM OCORRENCIAS             *    019340
004500*  V05    JUN/2003 022187  DCS     NOVO LAYOUT DO ARQUIVO DE   *    022187
004600*                                  AMOSTRAS DO LABORATORIO     *    022187
004700*  V05    FEV/2008 026650  DCS     TABELA AMPLIADA PARA 24     *    026650
004800*                                  CODIGOS DE CONTAMINANTES    *    026650
004900*  V06    OUT/2014 031920  PLC     INCLUIDOS CONTAMINANTES     *    031920
005000*                                  PERFLUORADOS (PFAS) NA      *    031920
005100*                                  TABELA DE CODIGOS           *    031920
005200*  V06    MAR/2019 036014  PLC     AJUSTE DE ARREDONDAMENTO NO *    036014
005300*                                  CALCULO DA MEDIANA          *    036014
005400*  V07    SET/2025 041001  YWJG    CARGA UCMR5 - TABELA DE 29  *    041001
005500*                                  CODIGOS PFAS - CALCULO DE   *    041001
005600*                                  MEDIANA POR GRUPO           *    041001
005700*  V07    SET/2025 041002  YWJG    ORDENACAO ANTES DA GRAVACAO *    041002
005800*  V07    SET/2025 041002  YWJG    RETIRADO FILTRO DE PFAS NA  *    041002
005900*                                  ACUMULACAO - CONTAMINANTE   *    041002
006000*                                  NAO-PFAS TAMBEM GERA MEDIANA*    041002
006100*                                  (SOMENTE CONTADOR MUDA)     *    041002
006200*  V07    SET/2025 041002  YWJG    CLASSIFICACAO PFAS VIRA     *    041002
006300*                                  TOTAIS DE CONTROLE (U5)     *    041002
006400*--------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600*====================*
006700 CONFIGURATION SECTION.
006800*---------------------*
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     .
007200 INPUT-OUTPUT SECTION.
007300*---------------------*
007400 FILE-CONTROL.
007500     SELECT ARQ-SURVEY  ASSIGN TO SURVEYJ
007600            FILE STATUS   IS WS-FS-SRV
007700     .
007800     SELECT ARQ-MEDIANAS ASSIGN TO MEDIASJ
007900            FILE STATUS   IS WS-FS-MED
008000     .
008100 DATA DIVISION.
008200*=============*
008300 FILE SECTION.
008400*------------*
008500 FD  ARQ-SURVEY
008600     LABEL RECORD STANDARD
008700     RECORDING MODE  F
008800     .
008900 01  REG-SURVEY.
009000     05  REG-SURVEY-DADOS       PIC X(46).
009100     05  FILLER                 PIC X(04).
009200 FD  ARQ-MEDIANAS
009300     LABEL RECORD STANDARD
009400     RECORDING MODE  F
009500     .
009600 01  REG-MEDIANA-SAIDA.
009700     05  REG-MEDIANA-SAIDA-DADOS PIC X(26).
009800     05  FILLER                 PIC X(04).
009900 WORKING-STORAGE SECTION.
010000*-----------------------*
010100 01  FILLER                 PIC X(35)        VALUE
010200     '**** INICIO DA WORKING-STORAGE ****'.
010300
010400*-----> AREA DE CONTROLE DO PROGRAMA
010500 01  WS-AREA-AUX.
010600     05  WS-FIM                 PIC X(01)  VALUE 'N'.
010700         88  WS-FIM-SIM                    VALUE 'S'.
010800     05  WS-FS-SRV              PIC X(02).
010900     05  WS-FS-MED              PIC X(02).
011000     05  WS-MSG                 PIC X(30).
011100     05  WS-FS-MSG              PIC X(02).
011200     05  WS-DTSYS               PIC 9(06).
011300     05  WS-HRSYS               PIC 9(08).
011400     05  WS-DTEDI               PIC X(10).
011500     05  WS-HREDI               PIC X(11).
011600     05  FILLER                 PIC X(04).
011700
011800*-----> CONTADORES DE CONTROLE (SEMPRE COMP NESTE SISTEMA)
011900 01  WS-CONTROLE-LOTE.
012000     05  WS-CT-LIDOS            PIC 9(07) COMP VALUE 0.
012100     05  WS-CT-DESCARTADOS      PIC 9(07) COMP VALUE 0.
012200     05  WS-CT-ACUMULADOS       PIC 9(07) COMP VALUE 0.
012300     05  WS-CT-GRUPOS-GRAVADOS  PIC 9(05) COMP VALUE 0.
012400     05  WS-CT-PFAS-REGULADO    PIC 9(07) COMP VALUE 0.
012500     05  WS-CT-PFAS-OUTRO       PIC 9(07) COMP VALUE 0.
012600     05  WS-CT-NAO-PFAS         PIC 9(07) COMP VALUE 0.
012700     05  FILLER                 PIC X(04).
012800
012900*-----> REGISTRO DE ENTRADA (LAYOUT CGCP020 - R1)
013000     COPY CGCP020.
013100
013200*-----> REGISTRO DE SAIDA - MEDIANA ESTADUAL (LAYOUT CGCP021 - R2)
013300     COPY CGCP021.
013400
013500*-----> TABELA DE CLASSIFICACAO PFAS (LAYOUT CGCP022 - U5)
013600     COPY CGCP022.
013700
013800*-----> AREA DE TRABALHO DA CLASSIFICACAO PFAS
013900 01  WS-AREA-PFAS.
014000     05  WS-PFAS-ACHADO         PIC X(01)  VALUE 'N'.
014100         88  WS-PFAS-ACHADO-SIM             VALUE 'Y'.
014200     05  WS-PFAS-POS-ACHADA     PIC 9(02) COMP VALUE 0.
014300     05  WS-UNIDADE-VALIDA      PIC X(01)  VALUE 'N'.
014400         88  WS-UNIDADE-VALIDA-SIM          VALUE 'Y'.
014500     05  FILLER                 PIC X(04).
014600
014700*-----> VALOR CONVERTIDO PARA PPT NO REGISTRO CORRENTE
014800 01  WS-VALOR-PPT               PIC 9(07)V9(04) VALUE 0.
014900
015000*-----> TABELA DE ACUMULACAO POR (ESTADO, CONTAMINANTE)
015100*       LIMITE: 60 ESTADOS/TERRITORIOS X 29 CODIGOS PFAS
015200*       CADA GRUPO MANTEM ATE 200 LEITURAS, JA EM ORDEM
015300*       ASCENDENTE (INSERCAO ORDENADA), PARA CALCULO DA MEDIANA
015400 01  WS-TABELA-GRUPOS.
015500     05  WS-GRP-ENTRADA OCCURS 1740 TIMES
015600                        INDEXED BY WS-GRP-IDX.
015700         10  WS-GRP-STATE          PIC X(02).
015800         10  WS-GRP-CONTAMINANT    PIC X(12).
015900         10  WS-GRP-QTD-VALORES    PIC 9(03) COMP VALUE 0.
016000         10  WS-GRP-VALORES OCCURS 200 TIMES
016100                           PIC 9(07)V9(04).
016200         10  FILLER                PIC X(04).
016300     05  WS-GRP-QTD-GRUPOS         PIC 9(05) COMP VALUE 0.
016400
016500*-----> AREA DE TROCA PARA A ORDENACAO DE GRUPOS (075)
016600*       MESMO LAYOUT DE UMA OCORRENCIA DE WS-GRP-ENTRADA
016700 01  WS-AREA-TROCA.
016800     05  FILLER                PIC X(02).
016900     05  FILLER                PIC X(12).
017000     05  FILLER                PIC 9(03) COMP.
017100     05  FILLER OCCURS 200 TIMES
017200                           PIC 9(07)V9(04).
017300     05  FILLER                PIC X(04).
017400
017500*-----> AREA DE TRABALHO DA INSERCAO ORDENADA E DA MEDIANA
017600 01  WS-AREA-INSERCAO.
017700     05  WS-INS-POS             PIC 9(03) COMP VALUE 0.
017800     05  WS-INS-GRUPO-ACHADO    PIC 9(05) COMP VALUE 0.
017900     05  WS-MED-QTD             PIC 9(03) COMP VALUE 0.
018000     05  WS-MED-MEIO            PIC 9(03) COMP VALUE 0.
018100     05  WS-MED-REM             PIC 9(01) COMP VALUE 0.
018200     05  WS-MED-SOMA            PIC 9(08)V9(04) VALUE 0.
018300     05  WS-MED-SOMA-R REDEFINES WS-MED-SOMA.
018400         10  WS-MED-SOMA-INT    PIC 9(08).
018500         10  WS-MED-SOMA-DEC    PIC 9(04).
018600     05  FILLER                 PIC X(04).
018700
018800*-----> DATA/HORA DO SISTEMA - QUEBRADA EM COMPONENTES
018900 01  WS-DTSYS-COMPOSTA REDEFINES WS-DTSYS.
019000     05  WS-DTSYS-ANO           PIC 9(02).
019100     05  WS-DTSYS-MES           PIC 9(02).
019200     05  WS-DTSYS-DIA           PIC 9(02).
019300 01  WS-HRSYS-COMPOSTA REDEFINES WS-HRSYS.
019400     05  WS-HRSYS-HORA          PIC 9(02).
019500     05  WS-HRSYS-MINUTO        PIC 9(02).
019600     05  WS-HRSYS-SEGUNDO       PIC 9(02).
019700     05  WS-HRSYS-CENTESIMO     PIC 9(02).
019800
019900 01  WS-IDX-AUX                 PIC 9(05) COMP VALUE 0.
020000 01  WS-TROCOU                  PIC X(01) VALUE 'N'.
020100     88  WS-TROCOU-SIM                     VALUE 'Y'.
020200
020300 01  FILLER                 PIC X(35)        VALUE
020400     '****** FIM DA WORKING-STORAGE *****'.
020500*
020600 PROCEDURE DIVISION.
020700*==================*
020800*--------------------------------------------------------------*
020900*    PROCESSO PRINCIPAL
021000*--------------------------------------------------------------*
021100 000-CGPRG020.
021200
021300     PERFORM 010-INICIAR
021400     PERFORM 030-PROCESSAR-SURVEY UNTIL WS-FIM-SIM
021500     PERFORM 070-CALCULAR-MEDIANAS
021600     PERFORM 075-ORDENAR-GRUPOS
021700     PERFORM 080-GRAVAR-MEDIANAS
021800     PERFORM 090-TERMINAR
021900     STOP RUN
022000     .
022100*--------------------------------------------------------------*
022200*    PROCEDIMENTOS INICIAIS
022300*--------------------------------------------------------------*
022400 010-INICIAR.
022500
022600     DISPLAY "CGPRG020 - CARGA UCMR5 / CALCULO DE MEDIANAS"
022700     DISPLAY "PFAS DC RISKSCOPE - FATEC SAO CAETANO"
022800     DISPLAY "-----------------------------------------------"
022900
023000     PERFORM 015-DATA-HORA
023100
023200     DISPLAY ' *----------------------------------------*'
023300     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
023400     DISPLAY ' *----------------------------------------*'
023500
023600     PERFORM 020-ABRIR-ARQUIVOS
023700     PERFORM 050-CARREGAR-TABELA-PFAS
023800     PERFORM 025-LER-SURVEY
023900     .
024000*--------------------------------------------------------------*
024100*    OBTER A DATA E HORA DO SISTEMA
024200*--------------------------------------------------------------*
024300 015-DATA-HORA.
024400
024500     ACCEPT  WS-DTSYS  FROM DATE
024600     STRING  WS-DTSYS  (5:2) '/'
024700             WS-DTSYS  (3:2) '/20'
024800             WS-DTSYS  (1:2)
024900     DELIMITED BY SIZE INTO WS-DTEDI
025000
025100     ACCEPT  WS-HRSYS  FROM TIME
025200     STRING  WS-HRSYS  (1:2) ':'
025300             WS-HRSYS  (3:2) ':'
025400             WS-HRSYS  (5:2) ':'
025500             WS-HRSYS  (7:2)
025600     DELIMITED BY SIZE INTO WS-HREDI
025700     .
025800*--------------------------------------------------------------*
025900*    ABERTURA DOS ARQUIVOS
026000*--------------------------------------------------------------*
026100 020-ABRIR-ARQUIVOS.
026200
026300     OPEN INPUT ARQ-SURVEY
026400     IF WS-FS-SRV  NOT = '00'
026500        MOVE  'ERRO AO ABRIR O SURVEYJ'  TO WS-MSG
026600        MOVE   WS-FS-SRV                 TO WS-FS-MSG
026700        GO TO  999-ERRO
026800     END-IF
026900
027000     OPEN OUTPUT ARQ-MEDIANAS
027100     IF WS-FS-MED  NOT = '00'
027200        MOVE  'ERRO AO ABRIR O MEDIASJ'  TO WS-MSG
027300        MOVE   WS-FS-MED                 TO WS-FS-MSG
027400        GO TO  999-ERRO
027500     END-IF
027600     .
027700*--------------------------------------------------------------*
027800*    CARGA DA TABELA DE 29 CODIGOS PFAS (CATEGORIA E FLAGS)
027900*    REGULADOS (MCL/HI): PFOA PFOS PFHXS PFNA PFBS HFPO-DA
028000*    OS DEMAIS 23 SAO APENAS CLASSIFICADOS (SEM MCL/HI NESTA
028100*    FASE) - OUTROS ACIDOS, SUBSTITUTOS, FLUOROTELOMEROS E
028200*    PRECURSORES, CONFORME O ROL DA EPA/UCMR5
028300*--------------------------------------------------------------*
028400 050-CARREGAR-TABELA-PFAS.
028500
028600     SET WS-PFAS-IDX TO 1
028700     MOVE 'PFOA        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
028800     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
028900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
029000     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
029100
029200     SET WS-PFAS-IDX TO 2
029300     MOVE 'PFOS        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
029400     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
029500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
029600     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
029700
029800     SET WS-PFAS-IDX TO 3
029900     MOVE 'PFHXS       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
030000     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
030100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
030200     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
030300
030400     SET WS-PFAS-IDX TO 4
030500     MOVE 'PFNA        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
030600     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
030700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
030800     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
030900
031000     SET WS-PFAS-IDX TO 5
031100     MOVE 'PFBS        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
031200     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
031300     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
031400     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
031500
031600     SET WS-PFAS-IDX TO 6
031700     MOVE 'HFPO-DA     '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
031800     MOVE 'MCL            ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
031900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
032000     MOVE 'Y' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
032100
032200     SET WS-PFAS-IDX TO 7
032300     MOVE 'PFHPS       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
032400     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
032500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
032600     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
032700
032800     SET WS-PFAS-IDX TO 8
032900     MOVE 'PFPES       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
033000     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
033100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
033200     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
033300
033400     SET WS-PFAS-IDX TO 9
033500     MOVE 'PFPEA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
033600     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
033700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
033800     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
033900
034000     SET WS-PFAS-IDX TO 10
034100     MOVE 'PFBA        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
034200     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
034300     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
034400     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
034500
034600     SET WS-PFAS-IDX TO 11
034700     MOVE 'PFHXA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
034800     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
034900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
035000     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
035100
035200     SET WS-PFAS-IDX TO 12
035300     MOVE 'PFHPA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
035400     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
035500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
035600     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
035700
035800     SET WS-PFAS-IDX TO 13
035900     MOVE 'PFDA        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
036000     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
036100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
036200     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
036300
036400     SET WS-PFAS-IDX TO 14
036500     MOVE 'PFDOA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
036600     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
036700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
036800     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
036900
037000     SET WS-PFAS-IDX TO 15
037100     MOVE 'PFUNA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
037200     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
037300     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
037400     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
037500
037600     SET WS-PFAS-IDX TO 16
037700     MOVE 'PFTRDA      '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
037800     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
037900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
038000     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
038100
038200     SET WS-PFAS-IDX TO 17
038300     MOVE 'PFTA        '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
038400     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
038500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
038600     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
038700
038800     SET WS-PFAS-IDX TO 18
038900     MOVE 'PFMPA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
039000     MOVE 'OTHERPFAS      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
039100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
039200     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
039300
039400     SET WS-PFAS-IDX TO 19
039500     MOVE 'ADONA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
039600     MOVE 'REPLACEMENTPFAS' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
039700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
039800     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
039900
040000     SET WS-PFAS-IDX TO 20
040100     MOVE 'NFDHA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
040200     MOVE 'REPLACEMENTPFAS' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
040300     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
040400     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
040500
040600     SET WS-PFAS-IDX TO 21
040700     MOVE 'PFEESA      '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
040800     MOVE 'REPLACEMENTPFAS' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
040900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
041000     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
041100
041200     SET WS-PFAS-IDX TO 22
041300     MOVE 'PFMBA       '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
041400     MOVE 'REPLACEMENTPFAS' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
041500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
041600     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
041700
041800     SET WS-PFAS-IDX TO 23
041900     MOVE '4:2 FTS     '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
042000     MOVE 'FLUOROTELOMER  ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
042100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
042200     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
042300
042400     SET WS-PFAS-IDX TO 24
042500     MOVE '6:2 FTS     '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
042600     MOVE 'FLUOROTELOMER  ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
042700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
042800     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
042900
043000     SET WS-PFAS-IDX TO 25
043100     MOVE '8:2 FTS     '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
043200     MOVE 'FLUOROTELOMER  ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
043300     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
043400     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
043500
043600     SET WS-PFAS-IDX TO 26
043700     MOVE 'NETFOSAA    '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
043800     MOVE 'PRECURSOR      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
043900     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
044000     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
044100
044200     SET WS-PFAS-IDX TO 27
044300     MOVE 'NMEFOSAA    '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
044400     MOVE 'PRECURSOR      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
044500     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
044600     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
044700
044800     SET WS-PFAS-IDX TO 28
044900     MOVE '9CL-PF3ONS  '   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
045000     MOVE 'PRECURSOR      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
045100     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
045200     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
045300
045400     SET WS-PFAS-IDX TO 29
045500     MOVE '11CL-PF3OUDS'   TO WS-PFAS-CODIGO(WS-PFAS-IDX)
045600     MOVE 'PRECURSOR      ' TO WS-PFAS-CATEGORIA(WS-PFAS-IDX)
045700     MOVE 'Y' TO WS-PFAS-FLAG-MEDIANA(WS-PFAS-IDX)
045800     MOVE 'N' TO WS-PFAS-FLAG-REGRISCO(WS-PFAS-IDX)
045900
046000     MOVE 29 TO WS-PFAS-QTD-CARREGADA
046100     .
046200*--------------------------------------------------------------*
046300*    LEITURA DO ARQUIVO DE AMOSTRAS UCMR5
046400*--------------------------------------------------------------*
046500 025-LER-SURVEY.
046600
046700     READ ARQ-SURVEY INTO WS-REG-SURVEY
046800
046900     IF WS-FS-SRV  NOT = '00' AND '10'
047000        MOVE  'ERRO NA LEITURA DO SURVEYJ'  TO WS-MSG
047100        MOVE   WS-FS-SRV                    TO WS-FS-MSG
047200        GO TO  999-ERRO
047300     END-IF
047400
047500     IF WS-FS-SRV = '10'
047600        SET WS-FIM-SIM TO TRUE
047700     ELSE
047800        ADD   1  TO  WS-CT-LIDOS
047900     END-IF
048000     .
048100*--------------------------------------------------------------*
048200*    PROCESSAR UM REGISTRO DE AMOSTRA
048300*    NAO HA FILTRO DE PFAS AQUI - TODO CONTAMINANTE COM VALOR
048400*    NUMERICO E UNIDADE RECONHECIDA ENTRA NO CALCULO DE MEDIANA;
048500*    A CLASSIFICACAO PFAS (032) E SOMENTE PARA OS TOTAIS (U5)
048600*--------------------------------------------------------------*
048700 030-PROCESSAR-SURVEY.
048800
048900     INSPECT WS-SRV-CONTAMINANT CONVERTING
049000             'abcdefghijklmnopqrstuvwxyz'
049100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049200     INSPECT WS-SRV-UNITS CONVERTING
049300             'abcdefghijklmnopqrstuvwxyz'
049400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049500
049600     IF WS-SRV-RESULT-RAW = SPACES
049700        ADD 1 TO WS-CT-DESCARTADOS
049800     ELSE
049900        IF WS-SRV-RESULT-VALUE NOT NUMERIC
050000           ADD 1 TO WS-CT-DESCARTADOS
050100        ELSE
050200           PERFORM 032-VERIFICAR-PFAS
050300           PERFORM 034-CONVERTER-UNIDADE
050400           IF WS-UNIDADE-VALIDA-SIM
050500              PERFORM 036-ACUMULAR-GRUPO
050600              ADD 1 TO WS-CT-ACUMULADOS
050700           ELSE
050800              ADD 1 TO WS-CT-DESCARTADOS
050900           END-IF
051000        END-IF
051100     END-IF
051200
051300     PERFORM 025-LER-SURVEY
051400     .
051500*--------------------------------------------------------------*
051600*    CLASSIFICAR O CONTAMINANTE CONTRA A TABELA DE 29 CODIGOS
051700*    PFAS CONHECIDOS (U5) - SO ALIMENTA OS TOTAIS DE CONTROLE
051800*--------------------------------------------------------------*
051900 032-VERIFICAR-PFAS.
052000
052100     MOVE 'N' TO WS-PFAS-ACHADO
052200     MOVE 0   TO WS-PFAS-POS-ACHADA
052300
052400     SET WS-PFAS-IDX TO 1
052500     PERFORM 032A-TESTAR-CODIGO-PFAS
052600        UNTIL WS-PFAS-IDX > WS-PFAS-QTD-CARREGADA
052700
052800     IF WS-PFAS-ACHADO-SIM
052900        IF WS-PFAS-FLAG-REGRISCO(WS-PFAS-POS-ACHADA) = 'Y'
053000           ADD 1 TO WS-CT-PFAS-REGULADO
053100        ELSE
053200           ADD 1 TO WS-CT-PFAS-OUTRO
053300        END-IF
053400     ELSE
053500        ADD 1 TO WS-CT-NAO-PFAS
053600     END-IF
053700     .
053800 032A-TESTAR-CODIGO-PFAS.
053900
054000     IF WS-SRV-CONTAMINANT = WS-PFAS-CODIGO(WS-PFAS-IDX)
054100        MOVE 'Y' TO WS-PFAS-ACHADO
054200        SET WS-PFAS-POS-ACHADA TO WS-PFAS-IDX
054300        SET WS-PFAS-IDX TO WS-PFAS-QTD-CARREGADA
054400     END-IF
054500     SET WS-PFAS-IDX UP BY 1
054600     .
054700*--------------------------------------------------------------*
054800*    CONVERTER O RESULTADO PARA PPT (NG/L)
054900*    UG/L X 1000 = PPT ; PPT PASSA DIRETO ; OUTRA UNIDADE E
055000*    DESCARTADA (WS-UNIDADE-VALIDA FICA 'N')
055100*--------------------------------------------------------------*
055200 034-CONVERTER-UNIDADE.
055300
055400     MOVE ZERO TO WS-VALOR-PPT
055500     MOVE 'N'  TO WS-UNIDADE-VALIDA
055600
055700     IF WS-SRV-UNITS = 'UG/L  '
055800        COMPUTE WS-VALOR-PPT = WS-SRV-RESULT-VALUE * 1000
055900        MOVE 'Y' TO WS-UNIDADE-VALIDA
056000     ELSE
056100        IF WS-SRV-UNITS = 'PPT   '
056200           MOVE WS-SRV-RESULT-VALUE TO WS-VALOR-PPT
056300           MOVE 'Y' TO WS-UNIDADE-VALIDA
056400        END-IF
056500     END-IF
056600     .
056700*--------------------------------------------------------------*
056800*    ACUMULAR O VALOR NO GRUPO (ESTADO, CONTAMINANTE)
056900*    LOCALIZA O GRUPO (OU CRIA UM NOVO) E INSERE O VALOR NA
057000*    POSICAO CERTA DA LISTA ORDENADA (INSERCAO ORDENADA)
057100*--------------------------------------------------------------*
057200 036-ACUMULAR-GRUPO.
057300
057400     MOVE 0 TO WS-INS-GRUPO-ACHADO
057500     SET WS-GRP-IDX TO 1
057600     PERFORM 036A-PROCURAR-GRUPO
057700        UNTIL WS-GRP-IDX > WS-GRP-QTD-GRUPOS
057800
057900     IF WS-INS-GRUPO-ACHADO = 0
058000        ADD 1 TO WS-GRP-QTD-GRUPOS
058100        SET WS-INS-GRUPO-ACHADO TO WS-GRP-QTD-GRUPOS
058200        SET WS-GRP-IDX TO WS-GRP-QTD-GRUPOS
058300        MOVE WS-SRV-STATE       TO WS-GRP-STATE(WS-GRP-IDX)
058400        MOVE WS-SRV-CONTAMINANT TO WS-GRP-CONTAMINANT(WS-GRP-IDX)
058500        MOVE 0 TO WS-GRP-QTD-VALORES(WS-GRP-IDX)
058600     END-IF
058700
058800     SET WS-GRP-IDX TO WS-INS-GRUPO-ACHADO
058900     PERFORM 036B-INSERIR-VALOR-ORDENADO
059000     .
059100 036A-PROCURAR-GRUPO.
059200
059300     IF WS-GRP-STATE(WS-GRP-IDX)       = WS-SRV-STATE AND
059400        WS-GRP-CONTAMINANT(WS-GRP-IDX) = WS-SRV-CONTAMINANT
059500        SET WS-INS-GRUPO-ACHADO TO WS-GRP-IDX
059600        SET WS-GRP-IDX TO WS-GRP-QTD-GRUPOS
059700     END-IF
059800     SET WS-GRP-IDX UP BY 1
059900     .
060000 036B-INSERIR-VALOR-ORDENADO.
060100
060200     IF WS-GRP-QTD-VALORES(WS-GRP-IDX) < 200
060300        MOVE WS-GRP-QTD-VALORES(WS-GRP-IDX) TO WS-INS-POS
060400        ADD 1 TO WS-INS-POS
060500        PERFORM 036C-ABRIR-ESPACO
060600           UNTIL WS-INS-POS = 1 OR
060700                 WS-GRP-VALORES(WS-GRP-IDX, WS-INS-POS - 1)
060800                                NOT > WS-VALOR-PPT
060900        MOVE WS-VALOR-PPT TO WS-GRP-VALORES(WS-GRP-IDX, WS-INS-POS)
061000        ADD 1 TO WS-GRP-QTD-VALORES(WS-GRP-IDX)
061100     END-IF
061200     .
061300 036C-ABRIR-ESPACO.
061400
061500     MOVE WS-GRP-VALORES(WS-GRP-IDX, WS-INS-POS - 1)
061600       TO WS-GRP-VALORES(WS-GRP-IDX, WS-INS-POS)
061700     SUBTRACT 1 FROM WS-INS-POS
061800     .
061900*--------------------------------------------------------------*
062000*    CALCULAR A MEDIANA DE CADA GRUPO (LISTA JA ORDENADA)
062100*    QTD IMPAR -> VALOR DO MEIO ; QTD PAR -> MEDIA DOS DOIS
062200*    VALORES CENTRAIS, ARREDONDADA NA 4A CASA DECIMAL
062300*--------------------------------------------------------------*
062400 070-CALCULAR-MEDIANAS.
062500
062600     SET WS-GRP-IDX TO 1
062700     PERFORM 070A-CALC-MEDIANA-GRUPO
062800        UNTIL WS-GRP-IDX > WS-GRP-QTD-GRUPOS
062900     .
063000 070A-CALC-MEDIANA-GRUPO.
063100
063200     MOVE WS-GRP-QTD-VALORES(WS-GRP-IDX) TO WS-MED-QTD
063300     DIVIDE WS-MED-QTD BY 2 GIVING WS-MED-MEIO
063400                            REMAINDER WS-MED-REM
063500     IF WS-MED-REM = 1
063600        COMPUTE WS-MED-MEIO = (WS-MED-QTD + 1) / 2
063700        MOVE WS-GRP-VALORES(WS-GRP-IDX, WS-MED-MEIO)
063800          TO WS-GRP-VALORES(WS-GRP-IDX, 1)
063900     ELSE
064000        COMPUTE WS-MED-SOMA ROUNDED =
064100           WS-GRP-VALORES(WS-GRP-IDX, WS-MED-MEIO) +
064200           WS-GRP-VALORES(WS-GRP-IDX, WS-MED-MEIO + 1)
064300        COMPUTE WS-GRP-VALORES(WS-GRP-IDX, 1) ROUNDED =
064400           WS-MED-SOMA / 2
064500     END-IF
064600     SET WS-GRP-IDX UP BY 1
064700     .
064800*--------------------------------------------------------------*
064900*    ORDENAR OS GRUPOS POR ESTADO E DEPOIS CONTAMINANTE
065000*    (TROCA SIMPLES - VOLUME DE GRUPOS E PEQUENO)
065100*--------------------------------------------------------------*
065200 075-ORDENAR-GRUPOS.
065300
065400     MOVE 'Y' TO WS-TROCOU
065500     PERFORM 075A-PASSADA-DE-TROCA
065600        UNTIL NOT WS-TROCOU-SIM
065700     .
065800 075A-PASSADA-DE-TROCA.
065900
066000     MOVE 'N' TO WS-TROCOU
066100     SET WS-GRP-IDX TO 1
066200     PERFORM 075B-COMPARAR-E-TROCAR
066300        UNTIL WS-GRP-IDX NOT < WS-GRP-QTD-GRUPOS
066400     .
066500 075B-COMPARAR-E-TROCAR.
066600
066700     SET WS-IDX-AUX TO WS-GRP-IDX
066800     SET WS-IDX-AUX UP BY 1
066900     IF WS-GRP-STATE(WS-GRP-IDX) > WS-GRP-STATE(WS-IDX-AUX)
067000        OR (WS-GRP-STATE(WS-GRP-IDX) =
067100            WS-GRP-STATE(WS-IDX-AUX) AND
067200            WS-GRP-CONTAMINANT(WS-GRP-IDX) >
067300            WS-GRP-CONTAMINANT(WS-IDX-AUX))
067400        MOVE WS-GRP-ENTRADA(WS-GRP-IDX)  TO WS-AREA-TROCA
067500        MOVE WS-GRP-ENTRADA(WS-IDX-AUX)  TO
067600                                      WS-GRP-ENTRADA(WS-GRP-IDX)
067700        MOVE WS-AREA-TROCA               TO
067800                                      WS-GRP-ENTRADA(WS-IDX-AUX)
067900        MOVE 'Y' TO WS-TROCOU
068000     END-IF
068100     SET WS-GRP-IDX UP BY 1
068200     .
068300*--------------------------------------------------------------*
068400*    GRAVAR O ARQUIVO DE MEDIANAS (UM REGISTRO POR GRUPO)
068500*--------------------------------------------------------------*
068600 080-GRAVAR-MEDIANAS.
068700
068800     SET WS-GRP-IDX TO 1
068900     PERFORM 080A-GRAVAR-UM-GRUPO
069000        UNTIL WS-GRP-IDX > WS-GRP-QTD-GRUPOS
069100     .
069200 080A-GRAVAR-UM-GRUPO.
069300
069400     MOVE WS-GRP-STATE(WS-GRP-IDX)       TO WS-MED-STATE
069500     MOVE WS-GRP-CONTAMINANT(WS-GRP-IDX) TO WS-MED-CONTAMINANT
069600     MOVE WS-GRP-VALORES(WS-GRP-IDX, 1)  TO WS-MED-MEDIAN-PPT
069700
069800     WRITE REG-MEDIANA-SAIDA FROM WS-REG-MEDIANA
069900     IF WS-FS-MED NOT = '00'
070000        MOVE 'ERRO NA GRAVACAO DO MEDIASJ' TO WS-MSG
070100        MOVE  WS-FS-MED                    TO WS-FS-MSG
070200        GO TO 999-ERRO
070300     END-IF
070400     ADD 1 TO WS-CT-GRUPOS-GRAVADOS
070500
070600     SET WS-GRP-IDX UP BY 1
070700     .
070800*--------------------------------------------------------------*
070900*    PROCEDIMENTOS FINAIS
071000*--------------------------------------------------------------*
071100 090-TERMINAR.
071200
071300     PERFORM 015-DATA-HORA
071400
071500     DISPLAY ' *----------------------------------------*'
071600     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
071700     DISPLAY ' *----------------------------------------*'
071800     DISPLAY ' *========================================*'
071900     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG020         *'
072000     DISPLAY ' *----------------------------------------*'
072100     DISPLAY ' * AMOSTRAS LIDAS        = ' WS-CT-LIDOS
072200     DISPLAY ' * AMOSTRAS DESCARTADAS  = ' WS-CT-DESCARTADOS
072300     DISPLAY ' * LEITURAS ACUMULADAS   = ' WS-CT-ACUMULADOS
072400     DISPLAY ' * GRUPOS ESTADO/QUIMICO = ' WS-CT-GRUPOS-GRAVADOS
072500     DISPLAY ' * PFAS REGULADO (MCL)   = ' WS-CT-PFAS-REGULADO
072600     DISPLAY ' * PFAS OUTRO CODIGO     = ' WS-CT-PFAS-OUTRO
072700     DISPLAY ' * NAO-PFAS / DESCONHEC. = ' WS-CT-NAO-PFAS
072800     DISPLAY ' *========================================*'
072900
073000     CLOSE ARQ-SURVEY
073100     IF WS-FS-SRV  NOT = '00'
073200        MOVE  'ERRO AO FECHAR O SURVEYJ'  TO WS-MSG
073300        MOVE   WS-FS-SRV                  TO WS-FS-MSG
073400        GO TO  999-ERRO
073500     END-IF
073600
073700     CLOSE ARQ-MEDIANAS
073800     IF WS-FS-MED  NOT = '00'
073900        MOVE  'ERRO AO FECHAR O MEDIASJ'  TO WS-MSG
074000        MOVE   WS-FS-MED                  TO WS-FS-MSG
074100        GO TO  999-ERRO
074200     END-IF
074300
074400     DISPLAY ' *----------------------------------------*'
074500     DISPLAY ' *      TERMINO NORMAL DO CGPRG020        *'
074600     DISPLAY ' *----------------------------------------*'
074700     .
074800*--------------------------------------------------------------*
074900*    ROTINA DE ERRO
075000*--------------------------------------------------------------*
075100 999-ERRO.
075200
075300     DISPLAY ' *----------------------------------------*'
075400     DISPLAY ' *           PROGRAMA CANCELADO            *'
075500     DISPLAY ' *----------------------------------------*'
075600     DISPLAY ' * MENSAGEM    = ' WS-MSG
075700     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
075800     DISPLAY ' *----------------------------------------*'
075900     DISPLAY ' *       TERMINO ANORMAL DO CGPRG020       *'
076000     DISPLAY ' *----------------------------------------*'
076100     STOP RUN
076200     .
076300*---------------> FIM DO PROGRAMA CGPRG020 <--------------------*
